000100*-----------------------------------------------------------*
000200*  FDBOOK.CBL  -  FD AND RECORD LAYOUT FOR THE BOOKING FILE *
000300*-----------------------------------------------------------*
000400
000500     FD  BOOKING-FILE
000600         RECORDING MODE IS F
000700         LABEL RECORDS ARE STANDARD
000800         RECORD CONTAINS 27 CHARACTERS
000900         BLOCK CONTAINS 0 RECORDS
001000         DATA RECORD IS BOOKING-RECORD.
001100
001200     01  BOOKING-RECORD.
001300         05  BOOKING-ID                PIC 9(06).
001400         05  BOOKING-STUDENT-ID        PIC 9(06).
001500         05  BOOKING-TUTOR-ID          PIC 9(06).
001600         05  BOOKING-TOTAL-SESSIONS    PIC 9(03).
001700         05  BOOKING-COMPLETED-SESSIONS PIC 9(03).
001800         05  BOOKING-STATUS            PIC X(01).
001900             88  BOOKING-PENDING        VALUE "P".
002000             88  BOOKING-APPROVED       VALUE "A".
002100             88  BOOKING-IN-PROGRESS    VALUE "I".
002200             88  BOOKING-COMPLETED      VALUE "C".
002300             88  BOOKING-CANCELLED      VALUE "X".
002400             88  BOOKING-REJECTED       VALUE "R".
002500         05  FILLER                     PIC X(02).
