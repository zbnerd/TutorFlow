000100*-----------------------------------------------------------*
000200*  FDPAY.CBL  -  FD AND RECORD LAYOUT FOR THE PAYMENT FILE  *
000300*               ONE PAID PAYMENT PER BOOKING                *
000400*-----------------------------------------------------------*
000500
000600     FD  PAYMENT-FILE
000700         RECORDING MODE IS F
000800         LABEL RECORDS ARE STANDARD
000900         RECORD CONTAINS 28 CHARACTERS
001000         BLOCK CONTAINS 0 RECORDS
001100         DATA RECORD IS PAYMENT-RECORD.
001200
001300     01  PAYMENT-RECORD.
001400         05  PAYMENT-ID                PIC 9(06).
001500         05  PAYMENT-BOOKING-ID        PIC 9(06).
001600         05  PAYMENT-PAY-AMOUNT        PIC 9(09).
001700         05  PAYMENT-FEE-RATE          PIC V9(04).
001800         05  PAYMENT-STATUS            PIC X(01).
001900             88  PAYMENT-PENDING        VALUE "P".
002000             88  PAYMENT-PAID           VALUE "D".
002100             88  PAYMENT-FAILED         VALUE "F".
002200             88  PAYMENT-REFUNDED       VALUE "R".
002300             88  PAYMENT-PART-REFUNDED  VALUE "T".
002400         05  FILLER                     PIC X(02).
