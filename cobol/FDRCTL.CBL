000100*-----------------------------------------------------------*
000200*  FDRCTL.CBL  -  FD AND RECORD LAYOUT FOR THE RUN-CONTROL  *
000300*                 FILE                                      *
000400*-----------------------------------------------------------*
000500
000600     FD  RUN-CONTROL-FILE
000700         LABEL RECORDS ARE STANDARD
000800         DATA RECORD IS RUN-CONTROL-RECORD.
000900
001000     01  RUN-CONTROL-RECORD.
001100         05  RCTL-KEY                  PIC 9(01).
001200         05  RCTL-JOB-STEP-CODE        PIC 9(01).
001300             88  STEP-SETTLEMENT        VALUE 1.
001400             88  STEP-DISBURSEMENT      VALUE 2.
001500             88  STEP-AUTO-ATTENDANCE   VALUE 3.
001600             88  STEP-REFUND-ESTIMATE   VALUE 4.
001700             88  STEP-BADGE-CALC        VALUE 5.
001800         05  RCTL-RUN-DATE             PIC 9(08).
001900         05  RCTL-RUN-DATE-R REDEFINES RCTL-RUN-DATE.
002000             10  RCTL-RUN-DATE-CCYY     PIC 9(04).
002100             10  RCTL-RUN-DATE-MM       PIC 9(02).
002200             10  RCTL-RUN-DATE-DD       PIC 9(02).
002300         05  RCTL-RUN-YEAR-MONTH       PIC 9(06).
002400         05  RCTL-DISBURSE-MONTH-FILTER PIC 9(06).
002500         05  RCTL-LAST-SETTLEMENT-ID   PIC 9(06).
002510*        01/22/99 RF  ADDED RCTL-REFUND-TARGET-BOOKING SO THE
002520*        ON-DEMAND REFUND ESTIMATE STEP CAN BE HANDED A SINGLE
002530*        BOOKING-ID TO WORK FROM.  REQ# TF-171.
002550         05  RCTL-REFUND-TARGET-BOOKING PIC 9(06).
002600         05  FILLER                     PIC X(05).
