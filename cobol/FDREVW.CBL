000100*-----------------------------------------------------------*
000200*  FDREVW.CBL  -  FD AND RECORD LAYOUT FOR THE REVIEW FILE  *
000300*-----------------------------------------------------------*
000400
000500     FD  REVIEW-FILE
000600         RECORDING MODE IS F
000700         LABEL RECORDS ARE STANDARD
000800         RECORD CONTAINS 17 CHARACTERS
000900         BLOCK CONTAINS 0 RECORDS
001000         DATA RECORD IS REVIEW-RECORD.
001100
001200     01  REVIEW-RECORD.
001300         05  REVIEW-ID                 PIC 9(06).
001400         05  REVIEW-TUTOR-ID           PIC 9(06).
001500         05  REVIEW-OVERALL-RATING     PIC 9(01).
001600             88  RATING-IN-RANGE        VALUE 1 THROUGH 5.
001700         05  REVIEW-HAS-REPLY          PIC X(01).
001800             88  REVIEW-REPLIED         VALUE "Y".
001900         05  REVIEW-REPLY-RECENT       PIC X(01).
002000             88  REVIEW-REPLY-IS-RECENT VALUE "Y".
002100         05  FILLER                     PIC X(02).
