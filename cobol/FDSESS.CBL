000100*-----------------------------------------------------------*
000200*  FDSESS.CBL  -  FD AND RECORD LAYOUT FOR THE SESSION FILE *
000300*-----------------------------------------------------------*
000400
000500     FD  SESSION-FILE
000600         RECORDING MODE IS F
000700         LABEL RECORDS ARE STANDARD
000800         RECORD CONTAINS 27 CHARACTERS
000900         BLOCK CONTAINS 0 RECORDS
001000         DATA RECORD IS SESSION-RECORD.
001100
001200     01  SESSION-RECORD.
001300         05  SESSION-ID                PIC 9(06).
001400         05  SESSION-BOOKING-ID        PIC 9(06).
001500         05  SESSION-DATE              PIC 9(08).
001600         05  SESSION-DATE-R REDEFINES SESSION-DATE.
001700             10  SESSION-DATE-CCYY      PIC 9(04).
001800             10  SESSION-DATE-MM        PIC 9(02).
001900             10  SESSION-DATE-DD        PIC 9(02).
002000         05  SESSION-TIME              PIC 9(04).
002100         05  SESSION-TIME-R REDEFINES SESSION-TIME.
002200             10  SESSION-TIME-HH        PIC 9(02).
002300             10  SESSION-TIME-MM        PIC 9(02).
002400         05  SESSION-STATUS            PIC X(01).
002500             88  SESSION-SCHEDULED      VALUE "S".
002600             88  SESSION-COMPLETE       VALUE "C".
002700             88  SESSION-CANCELLED      VALUE "X".
002800             88  SESSION-NO-SHOW        VALUE "N".
002900         05  FILLER                     PIC X(02).
