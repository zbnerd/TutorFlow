000100*-----------------------------------------------------------*
000200*  FDSTLMT.CBL  -  FD AND RECORD LAYOUT FOR THE SETTLEMENT  *
000300*                  FILE                                      *
000400*-----------------------------------------------------------*
000500
000600     FD  SETTLEMENT-FILE
000700         RECORDING MODE IS F
000800         LABEL RECORDS ARE STANDARD
000900         RECORD CONTAINS 78 CHARACTERS
001000         BLOCK CONTAINS 0 RECORDS
001100         DATA RECORD IS SETTLEMENT-RECORD.
001200
001300     01  SETTLEMENT-RECORD.
001400         05  STLMT-ID                  PIC 9(06).
001500         05  STLMT-TUTOR-ID            PIC 9(06).
001600         05  STLMT-YEAR-MONTH          PIC 9(06).
001700         05  STLMT-YEAR-MONTH-R REDEFINES STLMT-YEAR-MONTH.
001800             10  STLMT-YEAR             PIC 9(04).
001900             10  STLMT-MONTH            PIC 9(02).
002000         05  STLMT-TOTAL-SESSIONS      PIC 9(05).
002100         05  STLMT-TOTAL-AMOUNT        PIC 9(11).
002200         05  STLMT-PLATFORM-FEE        PIC 9(11).
002300         05  STLMT-PG-FEE              PIC 9(11).
002400         05  STLMT-NET-AMOUNT          PIC 9(11).
002500         05  STLMT-IS-PAID             PIC X(01).
002600             88  STLMT-PAID             VALUE "Y".
002700             88  STLMT-UNPAID           VALUE "N".
002800         05  STLMT-PAID-DATE           PIC 9(08).
002900         05  FILLER                     PIC X(02).
