000100*-----------------------------------------------------------*
000200*  FDTUTOR.CBL  -  FD AND RECORD LAYOUT FOR THE TUTOR MASTER*
000300*-----------------------------------------------------------*
000400
000500     FD  TUTOR-FILE
000600         RECORDING MODE IS F
000700         LABEL RECORDS ARE STANDARD
000800         RECORD CONTAINS 37 CHARACTERS
000900         BLOCK CONTAINS 0 RECORDS
001000         DATA RECORD IS TUTOR-RECORD.
001100
001200     01  TUTOR-RECORD.
001300         05  TUTOR-ID                  PIC 9(06).
001400         05  TUTOR-NAME                PIC X(20).
001500         05  TUTOR-HOURLY-RATE          PIC 9(07).
001600         05  TUTOR-NO-SHOW-POLICY      PIC X(01).
001700             88  POLICY-FULL-DEDUCTION  VALUE "F".
001800             88  POLICY-ONE-FREE        VALUE "O".
001900             88  POLICY-NONE-MANUAL     VALUE "N".
002000         05  TUTOR-IS-APPROVED         PIC X(01).
002100             88  TUTOR-APPROVED         VALUE "Y".
002200         05  FILLER                     PIC X(02).
