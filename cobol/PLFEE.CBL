000100*-----------------------------------------------------------*
000200*  PLFEE.CBL                                                  *
000300*  SHARED FEE-COMPUTATION PARAGRAPH.  GIVEN A GROSS AMOUNT    *
000400*  AND A FEE RATE IT RETURNS THE FEE (TRUNCATED TO WHOLE      *
000500*  WON) AND THE NET AMOUNT.  THE CALLING PROGRAM DECLARES,    *
000600*  IN ITS OWN WORKING-STORAGE, THE THREE 77-LEVELS THIS       *
000700*  PARAGRAPH USES:                                            *
000800*                                                             *
000900*       77  WS-FEE-GROSS-AMOUNT   PIC 9(11).                  *
001000*       77  WS-FEE-RATE           PIC V9(4).                  *
001100*       77  WS-FEE-AMOUNT         PIC 9(11).                  *
001200*       77  WS-FEE-NET-AMOUNT     PIC 9(11).                  *
001300*                                                             *
001400*  PUT THE GROSS AMOUNT AND RATE IN PLACE, PERFORM             *
001500*  COMPUTE-PAYMENT-FEE, READ BACK WS-FEE-AMOUNT AND            *
001600*  WS-FEE-NET-AMOUNT.  IF WS-FEE-RATE IS ZERO THE DEFAULT 5%   *
001700*  RATE IS ASSUMED, PER U5.                                   *
001800*                                                             *
001900*  94-99  DS  first cut -- the settlement run's platform/PG    *
002000*              fee math and the refund run's informational     *
002100*              fee line both call this now.  req# TF-118       *
002200*-----------------------------------------------------------*
002300
002400COMPUTE-PAYMENT-FEE.
002500
002600     IF WS-FEE-RATE EQUAL ZERO
002700        MOVE .0500 TO WS-FEE-RATE.
002800
002900     COMPUTE WS-FEE-AMOUNT = WS-FEE-GROSS-AMOUNT * WS-FEE-RATE.
003000
003100     COMPUTE WS-FEE-NET-AMOUNT =
003200              WS-FEE-GROSS-AMOUNT - WS-FEE-AMOUNT.
003300*_________________________________________________________________________
