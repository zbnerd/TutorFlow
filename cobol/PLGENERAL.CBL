000100*-----------------------------------------------------------*
000200*  PLGENERAL.CBL                                              *
000300*  SHARED GENERAL-PURPOSE PARAGRAPHS FOR THE BATCH SUITE.     *
000400*  THE CALLING PROGRAM DECLARES:                              *
000500*                                                             *
000600*       77  WS-TODAYS-DATE        PIC 9(8).                   *
000700*                                                             *
000800*  94-99  DS  first cut, replaces the old CLEAR-SCREEN /       *
000900*              JUMP-LINE / CONFIRM-EXECUTION menu paragraphs -- *
001000*              there is no operator at a screen once a job     *
001100*              runs unattended.  req# TF-121                   *
001200*-----------------------------------------------------------*
001300
001400GET-TODAYS-DATE.
001500
001600     ACCEPT WS-TODAYS-DATE FROM DATE YYYYMMDD.
001700*_________________________________________________________________________
001800
001900ABEND-THIS-RUN.
002000
002100     DISPLAY "*** RUN TERMINATED -- SEE ERROR ABOVE *** ".
002200     MOVE 16 TO RETURN-CODE.
002300     STOP RUN.
002400*_________________________________________________________________________
