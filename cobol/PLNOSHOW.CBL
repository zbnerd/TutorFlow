000100*-----------------------------------------------------------*
000200*  PLNOSHOW.CBL                                               *
000300*  SHARED NO-SHOW BILLING-POLICY PARAGRAPH (U8).  THE         *
000400*  CALLING PROGRAM DECLARES:                                  *
000500*                                                             *
000600*       77  WS-NOSHOW-POLICY         PIC X(1).                *
000700*       77  WS-NOSHOW-COUNT          PIC 9(3) COMP.           *
000800*       77  WS-NOSHOW-IS-MONTH-FIRST PIC X(1).                *
000900*       77  WS-NOSHOW-BILLABLE       PIC 9(3) COMP.           *
001000*                                                             *
001100*  F = FULL-DEDUCTION, EVERY NO-SHOW IS BILLABLE.             *
001200*  O = ONE-FREE, THE FIRST NO-SHOW OF THE MONTH IS FREE IF     *
001300*      IT BELONGS TO THIS BOOKING -- WS-NOSHOW-IS-MONTH-FIRST  *
001400*      MUST BE SET TO "Y" ONLY WHEN THIS BOOKING'S FIRST       *
001500*      NO-SHOW IS ALSO THE MONTH'S FIRST.                      *
001600*  N = NONE, NO-SHOWS ARE NEVER BILLABLE (HANDLED MANUALLY).   *
001700*                                                             *
001800*  94-99  DS  first cut.  req# TF-119                          *
001900*-----------------------------------------------------------*
002000
002100COMPUTE-BILLABLE-NO-SHOWS.
002200
002300     MOVE ZERO TO WS-NOSHOW-BILLABLE.
002400
002500     IF WS-NOSHOW-POLICY EQUAL "F"
002600        MOVE WS-NOSHOW-COUNT TO WS-NOSHOW-BILLABLE
002700     ELSE
002800        IF WS-NOSHOW-POLICY EQUAL "O"
002900           PERFORM COMPUTE-ONE-FREE-BILLABLE
003000        ELSE
003100           MOVE ZERO TO WS-NOSHOW-BILLABLE.
003200*_________________________________________________________________________
003300
003400COMPUTE-ONE-FREE-BILLABLE.
003500
003600     IF WS-NOSHOW-IS-MONTH-FIRST EQUAL "Y"
003700        IF WS-NOSHOW-COUNT GREATER THAN ZERO
003800           COMPUTE WS-NOSHOW-BILLABLE = WS-NOSHOW-COUNT - 1
003900        ELSE
004000           MOVE ZERO TO WS-NOSHOW-BILLABLE
004100     ELSE
004200        MOVE WS-NOSHOW-COUNT TO WS-NOSHOW-BILLABLE.
004300*_________________________________________________________________________
