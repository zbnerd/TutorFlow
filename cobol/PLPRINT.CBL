000100*-----------------------------------------------------------*
000200*  PLPRINT.CBL                                                *
000300*  SHARED PAGE-HEADING / PAGE-BREAK PARAGRAPHS FOR THE        *
000400*  FIVE RUN REPORTS.  THE CALLING PROGRAM DECLARES, IN ITS    *
000500*  OWN WORKING-STORAGE, A TITLE LINE (WITH A PAGE-NUMBER      *
000600*  FIELD), HEADING-1, HEADING-2, A W-PRINTED-LINES COUNTER    *
000700*  WITH 88 PAGE-FULL, AND A PRINTER-RECORD/PRINTER-FILE PAIR, *
000800*  THE SAME WAY EACH OF THE FIVE BATCH STEPS NOW DOES FOR ITS *
000900*  OWN REPORT.                                                *
001000*                                                             *
001100*  94-99  DS  first cut, pulled the paging logic every        *
001200*              report repeated into one copy.  req# TF-120     *
001300*-----------------------------------------------------------*
001400
001500PRINT-HEADINGS.
001600
001700     ADD 1 TO PAGE-NUMBER.
001800
001900     MOVE TITLE TO PRINTER-RECORD.
002000     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
002100
002200     MOVE SPACES TO PRINTER-RECORD.
002300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002400
002500     MOVE HEADING-1 TO PRINTER-RECORD.
002600     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002700
002800     MOVE HEADING-2 TO PRINTER-RECORD.
002900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
003000
003100     MOVE SPACES TO PRINTER-RECORD.
003200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
003300
003400     MOVE ZERO TO W-PRINTED-LINES.
003500*_________________________________________________________________________
003600
003700FINALIZE-PAGE.
003800
003900     MOVE SPACES TO PRINTER-RECORD.
004000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
004100*_________________________________________________________________________
