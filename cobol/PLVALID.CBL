000100*-----------------------------------------------------------*
000200*  PLVALID.CBL                                                *
000300*  SHARED VALIDATION PARAGRAPHS, COPIED INTO THE FOOT OF      *
000400*  PROCEDURE DIVISION BY ANY JOB THAT HAS TO RANGE-CHECK A    *
000500*  RATING, A DAY-OF-WEEK, A TIME-OF-DAY OR A YEAR-MONTH, OR   *
000600*  TEST TWO SESSION SLOTS FOR OVERLAP.  WORKING-STORAGE IS    *
000700*  IN wsvalid.cbl.                                            *
000800*                                                             *
000900*  94-99  DS  first cut, split out of the booking-overlap     *
001000*              fix on req# TF-118 so every job shares one      *
001100*              set of range rules                              *
001200*-----------------------------------------------------------*
001300
001400VALIDATE-YEAR-MONTH.
001500
001600     MOVE "N" TO W-GDTV-VALID-INPUT.
001700
001800     IF GDTV-YM-CCYY IS NUMERIC AND GDTV-YM-CCYY GREATER THAN ZERO
001900        IF GDTV-MONTH-VALID
002000           MOVE "Y" TO W-GDTV-VALID-INPUT.
002100*_________________________________________________________________________
002200
002300VALIDATE-RATING.
002400
002500     MOVE "N" TO W-GDTV-VALID-INPUT.
002600
002700     IF GDTV-RATING-VALID
002800        MOVE "Y" TO W-GDTV-VALID-INPUT.
002900*_________________________________________________________________________
003000
003100VALIDATE-DAY-OF-WEEK.
003200
003300     MOVE "N" TO W-GDTV-VALID-INPUT.
003400
003500     IF GDTV-DAY-OF-WEEK-VALID
003600        MOVE "Y" TO W-GDTV-VALID-INPUT.
003700*_________________________________________________________________________
003800
003900VALIDATE-TIME-OF-DAY.
004000
004100     MOVE "N" TO W-GDTV-VALID-INPUT.
004200
004300     IF GDTV-HOUR-VALID AND GDTV-MINUTE-VALID
004400        MOVE "Y" TO W-GDTV-VALID-INPUT.
004500*_________________________________________________________________________
004600
004700CHECK-SLOTS-OVERLAP.
004800
004900*   Two slots conflict only when they fall on the same date and
005000*   their HHMM ranges overlap; slots that merely touch at an
005100*   endpoint do NOT conflict (strict inequality both ways).
005200
005300     MOVE "N" TO W-GDTV-SLOTS-OVERLAP.
005400
005500     IF GDTV-SLOT-1-START-DATE EQUAL GDTV-SLOT-2-START-DATE
005600        IF GDTV-SLOT-1-START-TIME LESS THAN GDTV-SLOT-2-END-TIME
005700           AND GDTV-SLOT-2-START-TIME LESS THAN GDTV-SLOT-1-END-TIME
005800           MOVE "Y" TO W-GDTV-SLOTS-OVERLAP.
005900*_________________________________________________________________________
