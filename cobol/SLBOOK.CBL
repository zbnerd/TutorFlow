000100*-----------------------------------------------------------*
000200*  SLBOOK.CBL  -  FILE-CONTROL ENTRY FOR THE BOOKING FILE   *
000300*                 SORTED ASCENDING BY BOOKING-ID            *
000400*-----------------------------------------------------------*
000500
000600     SELECT BOOKING-FILE
000700            ASSIGN TO BOOKFL
000800            ORGANIZATION IS SEQUENTIAL.
