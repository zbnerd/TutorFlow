000100*-----------------------------------------------------------*
000200*  SLPAY.CBL  -  FILE-CONTROL ENTRY FOR THE PAYMENT FILE    *
000300*-----------------------------------------------------------*
000400
000500     SELECT PAYMENT-FILE
000600            ASSIGN TO PAYFL
000700            ORGANIZATION IS SEQUENTIAL.
