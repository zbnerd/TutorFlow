000100*-----------------------------------------------------------*
000200*  SLRCTL.CBL  -  FILE-CONTROL ENTRY FOR THE RUN-CONTROL    *
000300*                 FILE.  ONE RECORD, KEYED, HOLDS THE        *
000400*                 PARAMETERS THE OPERATOR WOULD OTHERWISE    *
000500*                 HAVE KEYED AT A MENU -- RUN DATE, TARGET    *
000600*                 YEAR-MONTH AND WHICH JOB STEP TO RUN.       *
000700*-----------------------------------------------------------*
000800
000900     SELECT RUN-CONTROL-FILE
001000            ASSIGN TO RCTLFL
001100            ORGANIZATION IS INDEXED
001200            ACCESS MODE IS RANDOM
001300            RECORD KEY IS RCTL-KEY.
