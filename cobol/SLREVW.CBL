000100*-----------------------------------------------------------*
000200*  SLREVW.CBL  -  FILE-CONTROL ENTRY FOR THE REVIEW FILE    *
000300*                 SORTED ASCENDING BY TUTOR-ID              *
000400*                 (CONTROL-BREAK KEY FOR BADGE-CALCULATION) *
000500*-----------------------------------------------------------*
000600
000700     SELECT REVIEW-FILE
000800            ASSIGN TO REVWFL
000900            ORGANIZATION IS SEQUENTIAL.
