000100*-----------------------------------------------------------*
000200*  SLSESS.CBL  -  FILE-CONTROL ENTRY FOR THE SESSION FILE   *
000300*                 SORTED ASCENDING BY BOOKING-ID,           *
000400*                 SESSION-DATE WITHIN BOOKING-ID             *
000500*-----------------------------------------------------------*
000600
000700     SELECT SESSION-FILE
000800            ASSIGN TO SESSFL
000900            ORGANIZATION IS SEQUENTIAL.
