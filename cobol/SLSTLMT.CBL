000100*-----------------------------------------------------------*
000200*  SLSTLMT.CBL  -  FILE-CONTROL ENTRY FOR THE SETTLEMENT    *
000300*                  FILE.  LOGICAL KEY IS TUTOR-ID WITHIN     *
000400*                  YEAR-MONTH; THE FILE ITSELF IS A PLAIN    *
000500*                  SEQUENTIAL FILE, DUPLICATE-TUTOR/MONTH    *
000600*                  CHECKING IS DONE AGAINST A WORKING-       *
000700*                  STORAGE TABLE LOADED AT THE START OF THE  *
000800*                  SETTLEMENT RUN (SEE WS-SETTLEMENT-TABLE   *
000900*                  IN SETTLEMENT-MONTHLY-RUN).                *
001000*-----------------------------------------------------------*
001100
001200     SELECT SETTLEMENT-FILE
001300            ASSIGN TO STLMTFL
001400            ORGANIZATION IS SEQUENTIAL.
