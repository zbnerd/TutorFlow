000100*-----------------------------------------------------------*
000200*  SLTUTOR.CBL  -  FILE-CONTROL ENTRY FOR THE TUTOR MASTER  *
000300*                  SORTED ASCENDING BY TUTOR-ID             *
000400*-----------------------------------------------------------*
000500
000600     SELECT TUTOR-FILE
000700            ASSIGN TO TUTORFL
000800            ORGANIZATION IS SEQUENTIAL.
