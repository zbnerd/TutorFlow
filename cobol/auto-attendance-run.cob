000100*-----------------------------------------------------------*
000200*  TF012   AUTO-ATTENDANCE-RUN                              *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. auto-attendance-run.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 05/03/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  05/03/94  DS  ORIGINAL CODING.  WALKS THE BOOKING FILE IN
001700*              STEP WITH ITS SESSIONS AND MARKS ANY SCHEDULED
001800*              SESSION DATED ON OR BEFORE THE RUN DATE
001900*              COMPLETED.  REQ# TF-103
002000*  09/14/94  RF  BOOKING-COMPLETED-SESSIONS IS NOW KEPT
002100*              CURRENT RECORD-BY-RECORD INSTEAD OF RE-COUNTED
002200*              AT THE END -- THE OLD WAY DOUBLE-COUNTED ON A
002300*              RESTART.  REQ# TF-109
002400*  11/02/94  RF  BOOKING STATUS ONLY FLIPS TO COMPLETED, NEVER
002500*              BACK -- A CANCELLED OR REJECTED BOOKING STAYS
002600*              THAT WAY EVEN IF ITS SESSIONS FINISH.  TF-108
002700*  01/09/97  RF  REPORT NOW LISTS ONLY THE BOOKINGS THIS RUN
002800*              ACTUALLY TOUCHED, NOT THE WHOLE FILE.
002900*  08/30/98  DS  Y2K -- SESSION-DATE AND RUN-DATE COMPARED AS
003000*              FULL 8-DIGIT CCYYMMDD THROUGHOUT, CONFIRMED NO
003100*              2-DIGIT YEAR COMPARE IN THIS PROGRAM.  TF-190
003200*  05/02/01  RF  REPORT TOTALS WIDENED ALONGSIDE THE OTHER
003300*              RUN REPORTS.
003400*  10/14/04  KP  BOOKING RECORD IS NOW REWRITTEN EVEN WHEN NO
003500*              SESSION OF ITS WAS TOUCHED THIS RUN, SO THE
003600*              SEQUENTIAL PASS OVER BOOKING-FILE STAYS A
003700*              STRAIGHT READ/REWRITE WITH NO SPECIAL CASE.
003800*              REQ# TF-243
003900*-----------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     COPY "SLRCTL.CBL".
004900     COPY "SLBOOK.CBL".
005000     COPY "SLSESS.CBL".
005100*
005200     SELECT PRINTER-FILE ASSIGN TO ATNDRPT
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400*-----------------------------------------------------------*
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "FDRCTL.CBL".
005800     COPY "FDBOOK.CBL".
005900     COPY "FDSESS.CBL".
006000*
006100 FD  PRINTER-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 01  PRINTER-RECORD              PIC X(132).
006400*-----------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-SWITCHES.
006800     05  W-END-OF-BOOKING            PIC X(01) VALUE "N".
006900         88  END-OF-BOOKING          VALUE "Y".
007000     05  W-END-OF-SESSION             PIC X(01) VALUE "N".
007100         88  END-OF-SESSION           VALUE "Y".
007200     05  W-BOOKING-WAS-TOUCHED        PIC X(01) VALUE "N".
007300         88  BOOKING-WAS-TOUCHED      VALUE "Y".
007400*
007500 77  WS-PROCESSED-CTR                PIC 9(05) COMP VALUE ZERO.
007600 77  WS-BOOKINGS-CLOSED-CTR           PIC 9(05) COMP VALUE ZERO.
007700 77  WS-TODAYS-DATE                   PIC 9(08).
007800*
007900 01  WS-RUN-DATE-AREA                 PIC 9(08).
008000 01  FILLER REDEFINES WS-RUN-DATE-AREA.
008100     05  WS-RUN-DATE-CCYY             PIC 9(04).
008200     05  WS-RUN-DATE-MM               PIC 9(02).
008300     05  WS-RUN-DATE-DD               PIC 9(02).
008400*-----------------------------------------------------------*
008500*  PRINT LINES FOR THE ATTENDANCE RUN REPORT.
008600*-----------------------------------------------------------*
008700 01  TITLE.
008800     05  FILLER                      PIC X(10) VALUE SPACES.
008900     05  FILLER                      PIC X(40)
009000         VALUE "TUTORFLOW AUTO-ATTENDANCE RUN".
009100     05  FILLER                      PIC X(13) VALUE SPACES.
009200     05  FILLER                      PIC X(05) VALUE "PAGE ".
009300     05  PAGE-NUMBER                 PIC ZZZ9.
009400     05  FILLER                      PIC X(60) VALUE SPACES.
009500*
009600 01  HEADING-1.
009700     05  FILLER                      PIC X(12) VALUE SPACES.
009800     05  FILLER                      PIC X(11) VALUE "RUN DATE . ".
009900     05  H1-RUN-DATE                 PIC 9(08).
010000     05  FILLER                      PIC X(97) VALUE SPACES.
010100*
010200 01  HEADING-2.
010300     05  FILLER                      PIC X(02) VALUE SPACES.
010400     05  FILLER                      PIC X(10)
010500         VALUE "BOOKING ID".
010600     05  FILLER                      PIC X(04) VALUE SPACES.
010700     05  FILLER                      PIC X(08) VALUE "TUTOR ID".
010800     05  FILLER                      PIC X(04) VALUE SPACES.
010900     05  FILLER                      PIC X(09)
011000         VALUE "SESS DONE".
011100     05  FILLER                      PIC X(04) VALUE SPACES.
011200     05  FILLER                      PIC X(09)
011300         VALUE "SESS TOTL".
011400     05  FILLER                      PIC X(04) VALUE SPACES.
011500     05  FILLER                      PIC X(06) VALUE "STATUS".
011600     05  FILLER                      PIC X(68) VALUE SPACES.
011700*
011800 01  DETAIL-1.
011900     05  FILLER                      PIC X(02) VALUE SPACES.
012000     05  D-BOOKING-ID                PIC Z(5)9.
012100     05  FILLER                      PIC X(06) VALUE SPACES.
012200     05  D-TUTOR-ID                  PIC Z(5)9.
012300     05  FILLER                      PIC X(06) VALUE SPACES.
012400     05  D-COMPLETED-SESSIONS        PIC ZZ9.
012500     05  FILLER                      PIC X(09) VALUE SPACES.
012600     05  D-TOTAL-SESSIONS            PIC ZZ9.
012700     05  FILLER                      PIC X(09) VALUE SPACES.
012800     05  D-STATUS                    PIC X(01).
012900     05  FILLER                      PIC X(73) VALUE SPACES.
013000*
013100 01  TRAILER-1.
013200     05  FILLER                      PIC X(02) VALUE SPACES.
013300     05  FILLER                      PIC X(20)
013400         VALUE "SESSIONS ATTENDED . ".
013500     05  T-PROCESSED-CTR             PIC ZZZZ9.
013600     05  FILLER                      PIC X(90) VALUE SPACES.
013700*
013800 01  TRAILER-2.
013900     05  FILLER                      PIC X(02) VALUE SPACES.
014000     05  FILLER                      PIC X(20)
014100         VALUE "BOOKINGS CLOSED . . ".
014200     05  T-CLOSED-CTR                PIC ZZZZ9.
014300     05  FILLER                      PIC X(90) VALUE SPACES.
014400*
014500 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
014600     88  PAGE-FULL                   VALUE 30 THRU 99.
014700*
014900*-----------------------------------------------------------*
015000 PROCEDURE DIVISION.
015100*
015200     PERFORM INITIALIZE-ATTENDANCE-RUN.
015300     PERFORM PRINT-HEADINGS.
015400     PERFORM PROCESS-ALL-BOOKINGS THRU PROCESS-ALL-BOOKINGS-EXIT.
015500     PERFORM PRINT-RUN-TOTALS.
015600     PERFORM FINALIZE-PAGE.
015700     PERFORM CLOSE-ATTENDANCE-RUN.
015800*
015900     STOP RUN.
016000*-----------------------------------------------------------*
016100 INITIALIZE-ATTENDANCE-RUN.
016200*
016300     OPEN INPUT RUN-CONTROL-FILE.
016400     MOVE 1 TO RCTL-KEY.
016500     READ RUN-CONTROL-FILE
016600         INVALID KEY
016700             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
016800             PERFORM ABEND-THIS-RUN.
016900     CLOSE RUN-CONTROL-FILE.
017000*
017100     MOVE RCTL-RUN-DATE TO WS-RUN-DATE-AREA.
017200     IF WS-RUN-DATE-MM LESS THAN 1 OR WS-RUN-DATE-MM GREATER THAN 12
017300        DISPLAY "*** INVALID RUN DATE ON RUN-CONTROL ***"
017400        PERFORM ABEND-THIS-RUN.
017500*
017600     OPEN I-O BOOKING-FILE.
017700     OPEN I-O SESSION-FILE.
017800     OPEN OUTPUT PRINTER-FILE.
017900*
018000     MOVE ZERO TO PAGE-NUMBER.
018100     MOVE ZERO TO WS-PROCESSED-CTR WS-BOOKINGS-CLOSED-CTR.
018200     MOVE RCTL-RUN-DATE TO H1-RUN-DATE.
018300*
018400     READ BOOKING-FILE NEXT RECORD
018500         AT END MOVE "Y" TO W-END-OF-BOOKING.
018600     READ SESSION-FILE NEXT RECORD
018700         AT END MOVE "Y" TO W-END-OF-SESSION.
018800*-----------------------------------------------------------*
018900 PROCESS-ALL-BOOKINGS.
019000*
019100     PERFORM PROCESS-ONE-BOOKING UNTIL END-OF-BOOKING.
019200 PROCESS-ALL-BOOKINGS-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------*
019500 PROCESS-ONE-BOOKING.
019600*
019700     MOVE "N" TO W-BOOKING-WAS-TOUCHED.
019800     PERFORM PROCESS-SESSIONS-FOR-THIS-BOOKING
019900         UNTIL END-OF-SESSION
020000            OR SESSION-BOOKING-ID NOT EQUAL BOOKING-ID.
020100     PERFORM FINALIZE-THIS-BOOKING.
020200*
020300     READ BOOKING-FILE NEXT RECORD
020400         AT END MOVE "Y" TO W-END-OF-BOOKING.
020500*-----------------------------------------------------------*
020600 PROCESS-SESSIONS-FOR-THIS-BOOKING.
020700*
020800     IF SESSION-SCHEDULED
020900        IF SESSION-DATE NOT GREATER THAN RCTL-RUN-DATE
021000           MOVE "C" TO SESSION-STATUS
021100           REWRITE SESSION-RECORD
021200           ADD 1 TO BOOKING-COMPLETED-SESSIONS
021300           ADD 1 TO WS-PROCESSED-CTR
021400           MOVE "Y" TO W-BOOKING-WAS-TOUCHED.
021500*
021600     READ SESSION-FILE NEXT RECORD
021700         AT END MOVE "Y" TO W-END-OF-SESSION.
021800*-----------------------------------------------------------*
021900 FINALIZE-THIS-BOOKING.
022000*
022100     IF BOOKING-COMPLETED-SESSIONS NOT LESS THAN BOOKING-TOTAL-SESSIONS
022200        IF NOT BOOKING-CANCELLED AND NOT BOOKING-REJECTED
022300           IF NOT BOOKING-COMPLETED
022400              MOVE "C" TO BOOKING-STATUS
022500              ADD 1 TO WS-BOOKINGS-CLOSED-CTR
022600              MOVE "Y" TO W-BOOKING-WAS-TOUCHED.
022700*
022800     REWRITE BOOKING-RECORD.
022900*
023000     IF BOOKING-WAS-TOUCHED
023100        PERFORM PRINT-BOOKING-DETAIL-LINE.
023200*-----------------------------------------------------------*
023300 PRINT-BOOKING-DETAIL-LINE.
023400*
023500     IF PAGE-FULL
023600        PERFORM FINALIZE-PAGE
023700        PERFORM PRINT-HEADINGS.
023800*
023900     MOVE BOOKING-ID                 TO D-BOOKING-ID.
024000     MOVE BOOKING-TUTOR-ID            TO D-TUTOR-ID.
024100     MOVE BOOKING-COMPLETED-SESSIONS  TO D-COMPLETED-SESSIONS.
024200     MOVE BOOKING-TOTAL-SESSIONS      TO D-TOTAL-SESSIONS.
024300     MOVE BOOKING-STATUS              TO D-STATUS.
024400*
024600     WRITE PRINTER-RECORD FROM DETAIL-1.
024700     ADD 1 TO W-PRINTED-LINES.
024800*-----------------------------------------------------------*
024900 PRINT-RUN-TOTALS.
025000*
025100     MOVE WS-PROCESSED-CTR      TO T-PROCESSED-CTR.
025200     MOVE WS-BOOKINGS-CLOSED-CTR TO T-CLOSED-CTR.
025300*
025400     MOVE SPACES TO PRINTER-RECORD.
025500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
025600     WRITE PRINTER-RECORD FROM TRAILER-1.
025700     WRITE PRINTER-RECORD FROM TRAILER-2.
025800*-----------------------------------------------------------*
025900 CLOSE-ATTENDANCE-RUN.
026000*
026100     CLOSE BOOKING-FILE.
026200     CLOSE SESSION-FILE.
026300     CLOSE PRINTER-FILE.
026400*-----------------------------------------------------------*
026500     COPY "PLPRINT.CBL".
026600     COPY "PLGENERAL.CBL".
