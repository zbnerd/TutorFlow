000100*-----------------------------------------------------------*
000200*  TF014   BADGE-CALCULATION-RUN                              *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. badge-calculation-run.
000600 AUTHOR. R FERRIS.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 11/29/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  11/29/94  RF  ORIGINAL CODING.  CONTROL-BREAKS THE REVIEW
001700*              FILE BY TUTOR-ID AND AWARDS THE THREE BADGES.
001800*              REQ# TF-126
001900*  04/18/95  DS  AVG-RATING NOW ROUNDS HALF-UP TO 2 DECIMALS
002000*              INSTEAD OF TRUNCATING -- MARKETING WANTED THE
002100*              DISPLAYED RATING TO MATCH WHAT THE SITE SHOWS.
002200*              REQ# TF-131
002300*  07/22/96  RF  REPLY-RATE ONLY COUNTS A REPLY AS RECENT WHEN
002400*              REVIEW-REPLY-RECENT IS SET -- A REPLY MADE
002500*              MONTHS LATE WAS STILL COUNTING TOWARD RESPONSE
002600*              KING.  REQ# TF-137
002700*  08/30/98  DS  Y2K -- NO 2-DIGIT YEAR COMPARE ANYWHERE IN
002800*              THIS PROGRAM.  TF-190
002900*  02/11/00  RF  BADGE THRESHOLDS PULLED OUT TO WORKING-
003000*              STORAGE 77-LEVELS INSTEAD OF LITERALS BURIED
003100*              IN THE IF STATEMENTS -- OPS CAN RECOMPILE WITH
003200*              NEW THRESHOLDS WITHOUT HUNTING THROUGH THE
003300*              LOGIC.  REQ# TF-214
003400*  10/14/04  KP  REPORT FIELDS WIDENED ALONGSIDE THE OTHER
003500*              RUNS' REPORT CHANGES.
003600*-----------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLRCTL.CBL".
004600     COPY "SLREVW.CBL".
004700*
004800     SELECT PRINTER-FILE ASSIGN TO BADGRPT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000*-----------------------------------------------------------*
005100 DATA DIVISION.
005200 FILE SECTION.
005300     COPY "FDRCTL.CBL".
005400     COPY "FDREVW.CBL".
005500*
005600 FD  PRINTER-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  PRINTER-RECORD              PIC X(132).
005900*-----------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*
006200*  BADGE THRESHOLDS -- SEE 02/11/00 CHANGE LOG ENTRY ABOVE.
006300*
006400 77  WS-POPULAR-REVIEW-MIN           PIC 9(05) COMP VALUE 10.
006500 77  WS-POPULAR-RATING-MIN           PIC 9V99    VALUE 4.50.
006600 77  WS-BEST-REVIEW-MIN              PIC 9(05) COMP VALUE 30.
006700 77  WS-BEST-RATING-MIN              PIC 9V99    VALUE 4.80.
006800 77  WS-RESPONSE-KING-RATE-MIN       PIC 9(03)V99 VALUE 80.00.
006900*
007000 01  WS-SWITCHES.
007100     05  W-END-OF-REVIEW             PIC X(01) VALUE "N".
007200         88  END-OF-REVIEW           VALUE "Y".
007300     05  W-FIRST-TUTOR               PIC X(01) VALUE "Y".
007400         88  FIRST-TUTOR-BREAK       VALUE "Y".
007500*
007600 77  WS-CURRENT-TUTOR-ID             PIC 9(06) VALUE ZERO.
007700 77  WS-REVIEW-COUNT                 PIC 9(05) COMP VALUE ZERO.
007800 77  WS-RATING-SUM                   PIC 9(07) COMP VALUE ZERO.
007900 77  WS-RECENT-REPLY-COUNT           PIC 9(05) COMP VALUE ZERO.
008000*
008100 77  WS-PROCESSED-CTR                PIC 9(05) COMP VALUE ZERO.
008150 77  WS-BADGED-TUTOR-CTR             PIC 9(05) COMP VALUE ZERO.
008200*
008300 01  WS-BADGE-RESULT.
008400     05  BDGE-TUTOR-ID               PIC 9(06).
008500     05  BDGE-TOTAL-REVIEWS          PIC 9(05).
008600     05  BDGE-AVG-RATING             PIC 9V99.
008700     05  BDGE-REPLY-RATE             PIC 9(03)V99.
008800     05  BDGE-POPULAR-TUTOR          PIC X(01) VALUE "N".
008900     05  BDGE-BEST-TUTOR             PIC X(01) VALUE "N".
009000     05  BDGE-RESPONSE-KING          PIC X(01) VALUE "N".
009050*        02/11/00 RF  REDEFINED THE THREE FLAGS AS ONE GROUP SO
009060*        WE CAN TEST "EARNED AT LEAST ONE BADGE" IN ONE COMPARE
009070*        FOR THE BADGED-TUTOR CONTROL TOTAL.  REQ# TF-214
009080 01  WS-BADGE-FLAGS-R REDEFINES WS-BADGE-RESULT.
009090     05  FILLER                      PIC X(19).
009095     05  WS-ANY-BADGE-CHECK          PIC X(03).
009100*
009200 01  WS-RATE-CALC-AREA.
009300     05  WS-RATE-CALC-NUM            PIC 9(09)V99.
009400 01  WS-RATE-CALC-AREA-R REDEFINES WS-RATE-CALC-AREA.
009500     05  FILLER                      PIC 9(09).
009600     05  FILLER                      PIC 99.
009800*-----------------------------------------------------------*
009900*  PRINT LINES FOR THE BADGE-CALCULATION REPORT.
010000*-----------------------------------------------------------*
010100 01  TITLE.
010200     05  FILLER                      PIC X(10) VALUE SPACES.
010300     05  FILLER                      PIC X(40)
010400         VALUE "TUTORFLOW BADGE CALCULATION RUN".
010500     05  FILLER                      PIC X(14) VALUE SPACES.
010600     05  FILLER                      PIC X(05) VALUE "PAGE ".
010700     05  PAGE-NUMBER                 PIC ZZZ9.
010800     05  FILLER                      PIC X(56) VALUE SPACES.
010900*
011000 01  HEADING-1.
011100     05  FILLER                      PIC X(12) VALUE SPACES.
011200     05  FILLER                      PIC X(11) VALUE "RUN DATE . ".
011300     05  H1-RUN-DATE                 PIC 9(08).
011400     05  FILLER                      PIC X(97) VALUE SPACES.
011500*
011600 01  HEADING-2.
011700     05  FILLER                      PIC X(02) VALUE SPACES.
011800     05  FILLER                      PIC X(08) VALUE "TUTOR ID".
011900     05  FILLER                      PIC X(06) VALUE SPACES.
012000     05  FILLER                      PIC X(09) VALUE "REVIEWS  ".
012100     05  FILLER                      PIC X(03) VALUE SPACES.
012200     05  FILLER                      PIC X(09) VALUE "AVG RATE ".
012300     05  FILLER                      PIC X(03) VALUE SPACES.
012400     05  FILLER                      PIC X(11) VALUE "REPLY RATE ".
012500     05  FILLER                      PIC X(03) VALUE SPACES.
012600     05  FILLER                      PIC X(08) VALUE "POPULAR ".
012700     05  FILLER                      PIC X(06) VALUE "BEST  ".
012800     05  FILLER                      PIC X(12) VALUE "RESP KING".
012900     05  FILLER                      PIC X(42) VALUE SPACES.
013000*
013100 01  DETAIL-1.
013200     05  FILLER                      PIC X(02) VALUE SPACES.
013300     05  D1-TUTOR-ID                 PIC Z(5)9.
013400     05  FILLER                      PIC X(07) VALUE SPACES.
013500     05  D1-TOTAL-REVIEWS            PIC ZZZZ9.
013600     05  FILLER                      PIC X(04) VALUE SPACES.
013700     05  D1-AVG-RATING               PIC 9.99.
013800     05  FILLER                      PIC X(04) VALUE SPACES.
013900     05  D1-REPLY-RATE               PIC ZZ9.99.
014000     05  FILLER                      PIC X(05) VALUE SPACES.
014100     05  D1-POPULAR-TUTOR            PIC X(01).
014200     05  FILLER                      PIC X(07) VALUE SPACES.
014300     05  D1-BEST-TUTOR               PIC X(01).
014400     05  FILLER                      PIC X(05) VALUE SPACES.
014500     05  D1-RESPONSE-KING            PIC X(01).
014600     05  FILLER                      PIC X(61) VALUE SPACES.
014700*
014800 01  TRAILER-1.
014900     05  FILLER                      PIC X(02) VALUE SPACES.
015000     05  FILLER                      PIC X(20)
015100         VALUE "TUTORS PROCESSED. . ".
015200     05  T-PROCESSED-CTR             PIC ZZZZ9.
015210     05  FILLER                      PIC X(06) VALUE SPACES.
015220     05  FILLER                      PIC X(20)
015230         VALUE "TUTORS BADGED. . . .".
015240     05  T-BADGED-CTR                PIC ZZZZ9.
015300     05  FILLER                      PIC X(64) VALUE SPACES.
015400*
015500 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
015600     88  PAGE-FULL                   VALUE 30 THRU 99.
015700*-----------------------------------------------------------*
015800 PROCEDURE DIVISION.
015900*
016000     PERFORM INITIALIZE-BADGE-RUN.
016100     PERFORM PRINT-HEADINGS.
016200     PERFORM READ-NEXT-REVIEW.
016300     PERFORM PROCESS-REVIEW-RECORDS
016400         UNTIL END-OF-REVIEW.
016500     IF NOT FIRST-TUTOR-BREAK
016600        PERFORM AWARD-BADGES-FOR-TUTOR.
016700     PERFORM PRINT-RUN-TOTALS.
016800     PERFORM FINALIZE-PAGE.
016900     PERFORM CLOSE-BADGE-RUN.
017000*
017100     STOP RUN.
017200*-----------------------------------------------------------*
017300 INITIALIZE-BADGE-RUN.
017400*
017500     OPEN INPUT RUN-CONTROL-FILE.
017600     MOVE 1 TO RCTL-KEY.
017700     READ RUN-CONTROL-FILE
017800         INVALID KEY
017900             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
018000             PERFORM ABEND-THIS-RUN.
018100     MOVE RCTL-RUN-DATE TO H1-RUN-DATE.
018200     CLOSE RUN-CONTROL-FILE.
018300*
018400     OPEN INPUT REVIEW-FILE.
018500     OPEN OUTPUT PRINTER-FILE.
018600     MOVE ZERO TO PAGE-NUMBER.
018700     MOVE ZERO TO WS-PROCESSED-CTR.
018800     MOVE "Y" TO W-FIRST-TUTOR.
018900*-----------------------------------------------------------*
019000 READ-NEXT-REVIEW.
019100*
019200     READ REVIEW-FILE NEXT RECORD
019300         AT END MOVE "Y" TO W-END-OF-REVIEW.
019400*-----------------------------------------------------------*
019500 PROCESS-REVIEW-RECORDS.
019600*
019700     IF FIRST-TUTOR-BREAK
019800        PERFORM START-NEW-TUTOR
019900     ELSE
020000        IF REVIEW-TUTOR-ID NOT EQUAL WS-CURRENT-TUTOR-ID
020100           PERFORM AWARD-BADGES-FOR-TUTOR
020200           PERFORM START-NEW-TUTOR.
020300*
020400     PERFORM ACCUMULATE-ONE-REVIEW.
020500     PERFORM READ-NEXT-REVIEW.
020600*-----------------------------------------------------------*
020700 START-NEW-TUTOR.
020800*
020900     MOVE "N" TO W-FIRST-TUTOR.
021000     MOVE REVIEW-TUTOR-ID TO WS-CURRENT-TUTOR-ID.
021100     MOVE ZERO TO WS-REVIEW-COUNT WS-RATING-SUM
021200                  WS-RECENT-REPLY-COUNT.
021300*-----------------------------------------------------------*
021400 ACCUMULATE-ONE-REVIEW.
021500*
021600     ADD 1 TO WS-REVIEW-COUNT.
021700     ADD REVIEW-OVERALL-RATING TO WS-RATING-SUM.
021800     IF REVIEW-REPLIED AND REVIEW-REPLY-IS-RECENT
021900        ADD 1 TO WS-RECENT-REPLY-COUNT.
022000*-----------------------------------------------------------*
022100 AWARD-BADGES-FOR-TUTOR.
022200*
022300     MOVE WS-CURRENT-TUTOR-ID TO BDGE-TUTOR-ID.
022400     MOVE WS-REVIEW-COUNT     TO BDGE-TOTAL-REVIEWS.
022500     MOVE "N" TO BDGE-POPULAR-TUTOR.
022600     MOVE "N" TO BDGE-BEST-TUTOR.
022700     MOVE "N" TO BDGE-RESPONSE-KING.
022800*
022900     IF WS-REVIEW-COUNT EQUAL ZERO
023000        MOVE ZERO TO BDGE-AVG-RATING BDGE-REPLY-RATE
023100     ELSE
023200        PERFORM COMPUTE-AVG-RATING
023300        PERFORM COMPUTE-REPLY-RATE.
023400*
023500     IF WS-REVIEW-COUNT NOT LESS THAN WS-POPULAR-REVIEW-MIN
023600        AND BDGE-AVG-RATING NOT LESS THAN WS-POPULAR-RATING-MIN
023700        MOVE "Y" TO BDGE-POPULAR-TUTOR.
023800*
023900     IF WS-REVIEW-COUNT NOT LESS THAN WS-BEST-REVIEW-MIN
024000        AND BDGE-AVG-RATING NOT LESS THAN WS-BEST-RATING-MIN
024100        MOVE "Y" TO BDGE-BEST-TUTOR.
024200*
024300     IF BDGE-REPLY-RATE NOT LESS THAN WS-RESPONSE-KING-RATE-MIN
024400        MOVE "Y" TO BDGE-RESPONSE-KING.
024500*
024550     IF WS-ANY-BADGE-CHECK NOT EQUAL "NNN"
024560        ADD 1 TO WS-BADGED-TUTOR-CTR.
024600     ADD 1 TO WS-PROCESSED-CTR.
024700     PERFORM PRINT-BADGE-DETAIL-LINE.
024800*-----------------------------------------------------------*
024900 COMPUTE-AVG-RATING.
025000*
025100     COMPUTE WS-RATE-CALC-NUM ROUNDED =
025200         WS-RATING-SUM / WS-REVIEW-COUNT.
025300     MOVE WS-RATE-CALC-NUM TO BDGE-AVG-RATING.
025400*-----------------------------------------------------------*
025500 COMPUTE-REPLY-RATE.
025600*
025700     COMPUTE WS-RATE-CALC-NUM ROUNDED =
025800         (WS-RECENT-REPLY-COUNT / WS-REVIEW-COUNT) * 100.
025900     MOVE WS-RATE-CALC-NUM TO BDGE-REPLY-RATE.
026000*-----------------------------------------------------------*
026100 PRINT-BADGE-DETAIL-LINE.
026200*
026300     IF PAGE-FULL
026400        PERFORM FINALIZE-PAGE
026500        PERFORM PRINT-HEADINGS.
026600*
026700     MOVE BDGE-TUTOR-ID        TO D1-TUTOR-ID.
026800     MOVE BDGE-TOTAL-REVIEWS   TO D1-TOTAL-REVIEWS.
026900     MOVE BDGE-AVG-RATING      TO D1-AVG-RATING.
027000     MOVE BDGE-REPLY-RATE      TO D1-REPLY-RATE.
027100     MOVE BDGE-POPULAR-TUTOR   TO D1-POPULAR-TUTOR.
027200     MOVE BDGE-BEST-TUTOR      TO D1-BEST-TUTOR.
027300     MOVE BDGE-RESPONSE-KING   TO D1-RESPONSE-KING.
027400*
027500     WRITE PRINTER-RECORD FROM DETAIL-1.
027600     ADD 1 TO W-PRINTED-LINES.
027700*-----------------------------------------------------------*
027800 PRINT-RUN-TOTALS.
027900*
028000     MOVE WS-PROCESSED-CTR TO T-PROCESSED-CTR.
028050     MOVE WS-BADGED-TUTOR-CTR TO T-BADGED-CTR.
028100*
028200     MOVE SPACES TO PRINTER-RECORD.
028300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
028400     WRITE PRINTER-RECORD FROM TRAILER-1.
028500*-----------------------------------------------------------*
028600 CLOSE-BADGE-RUN.
028700*
028800     CLOSE REVIEW-FILE.
028900     CLOSE PRINTER-FILE.
029000*-----------------------------------------------------------*
029100     COPY "PLPRINT.CBL".
029200     COPY "PLGENERAL.CBL".
