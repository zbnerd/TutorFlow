000100*-----------------------------------------------------------*
000200*  TF011   DISBURSEMENT-RUN                                 *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. disbursement-run.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 04/20/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  04/20/94  DS  ORIGINAL CODING.  WALKS THE SETTLEMENT FILE
001700*              AND MARKS EVERY UNPAID SETTLEMENT PAID ON THE
001800*              RUN DATE.  REQ# TF-102
001900*  08/02/94  RF  ADDED THE OPTIONAL YEAR-MONTH FILTER SO
002000*              FINANCE CAN RE-RUN A SINGLE MONTH'S PAYOUT
002100*              WITHOUT TOUCHING OTHER MONTHS.  REQ# TF-107
002200*  02/14/95  RF  SETTLEMENTS ALREADY MARKED PAID ARE LEFT
002300*              ALONE AND COUNTED SEPARATELY, NOT TREATED AS
002400*              A HARD ERROR.  REQ# TF-112
002500*  01/09/97  RF  RUN DATE NOW COMES OFF RUN-CONTROL INSTEAD
002600*              OF GET-TODAYS-DATE -- OPS WANTED TO BE ABLE TO
002700*              BACK-DATE A CATCH-UP DISBURSEMENT.  REQ# TF-131
002800*  08/30/98  DS  Y2K -- RUN-DATE AND YEAR-MONTH FILTER FIELDS
002900*              CONFIRMED CCYY, NO 2-DIGIT YEAR ANYWHERE IN
003000*              THIS PROGRAM.  TF-190
003100*  05/02/01  RF  REPORT TOTALS WIDENED ALONGSIDE THE
003200*              SETTLEMENT RUN'S REPORT CHANGE.
003300*  10/14/04  KP  NO LONGER REWRITES RECORDS THAT DID NOT
003400*              CHANGE -- CUTS I/O ON A MONTH WITH MOSTLY
003500*              ALREADY-PAID SETTLEMENTS.  REQ# TF-242
003600*-----------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLRCTL.CBL".
004600     COPY "SLSTLMT.CBL".
004700*
004800     SELECT PRINTER-FILE ASSIGN TO DISBRPT
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000*-----------------------------------------------------------*
005100 DATA DIVISION.
005200 FILE SECTION.
005300     COPY "FDRCTL.CBL".
005400     COPY "FDSTLMT.CBL".
005500*
005600 FD  PRINTER-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  PRINTER-RECORD              PIC X(132).
005900*-----------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-SWITCHES.
006300     05  W-END-OF-SETTLEMENT         PIC X(01) VALUE "N".
006400         88  END-OF-SETTLEMENT       VALUE "Y".
006500     05  W-ELIGIBLE-SETTLEMENT       PIC X(01) VALUE "N".
006600         88  ELIGIBLE-SETTLEMENT     VALUE "Y".
006700*
006800 77  WS-PROCESSED-CTR                PIC 9(05) COMP VALUE ZERO.
006900 77  WS-FAILED-CTR                   PIC 9(05) COMP VALUE ZERO.
007000 77  WS-GRAND-NET-AMOUNT             PIC 9(11) COMP VALUE ZERO.
007100 77  WS-TODAYS-DATE                  PIC 9(08).
007110*
007120 01  WS-MONTH-FILTER-AREA             PIC 9(06).
007130 01  FILLER REDEFINES WS-MONTH-FILTER-AREA.
007140     05  WS-MONTH-FILTER-YR          PIC 9(04).
007150     05  WS-MONTH-FILTER-MO          PIC 9(02).
007200*-----------------------------------------------------------*
007300*  PRINT LINES FOR THE DISBURSEMENT RUN REPORT.
007400*-----------------------------------------------------------*
007500 01  TITLE.
007600     05  FILLER                      PIC X(10) VALUE SPACES.
007700     05  FILLER                      PIC X(40)
007800         VALUE "TUTORFLOW PAYMENT DISBURSEMENT RUN".
007900     05  FILLER                      PIC X(09) VALUE SPACES.
008000     05  FILLER                      PIC X(05) VALUE "PAGE ".
008100     05  PAGE-NUMBER                 PIC ZZZ9.
008200     05  FILLER                      PIC X(60) VALUE SPACES.
008300*
008400 01  HEADING-1.
008500     05  FILLER                      PIC X(12) VALUE SPACES.
008600     05  FILLER                      PIC X(11) VALUE "RUN DATE . ".
008700     05  H1-RUN-DATE                 PIC 9(08).
008800     05  FILLER                      PIC X(04) VALUE SPACES.
008900     05  FILLER                      PIC X(14)
009000         VALUE "MONTH FILTER . ".
009100     05  H1-MONTH-FILTER             PIC 9(06).
009200     05  FILLER                      PIC X(77) VALUE SPACES.
009300*
009400 01  HEADING-2.
009500     05  FILLER                      PIC X(02) VALUE SPACES.
009600     05  FILLER                      PIC X(06) VALUE "STLMT ".
009700     05  FILLER                      PIC X(02) VALUE SPACES.
009800     05  FILLER                      PIC X(08) VALUE "TUTOR ID".
009900     05  FILLER                      PIC X(04) VALUE SPACES.
010000     05  FILLER                      PIC X(06) VALUE "PERIOD".
010100     05  FILLER                      PIC X(05) VALUE SPACES.
010200     05  FILLER                      PIC X(10)
010300         VALUE "NET AMOUNT".
010400     05  FILLER                      PIC X(05) VALUE SPACES.
010500     05  FILLER                      PIC X(09) VALUE "PAID DATE".
010600     05  FILLER                      PIC X(59) VALUE SPACES.
010700*
010800 01  DETAIL-1.
010900     05  FILLER                      PIC X(02) VALUE SPACES.
011000     05  D-STLMT-ID                  PIC Z(5)9.
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200     05  D-TUTOR-ID                  PIC Z(5)9.
011300     05  FILLER                      PIC X(04) VALUE SPACES.
011400     05  D-PERIOD                    PIC 9(06).
011500     05  FILLER                      PIC X(05) VALUE SPACES.
011600     05  D-NET-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.
011700     05  FILLER                      PIC X(03) VALUE SPACES.
011800     05  D-PAID-DATE                 PIC 9(08).
011900     05  FILLER                      PIC X(51) VALUE SPACES.
012000*
012100 01  TRAILER-1.
012200     05  FILLER                      PIC X(02) VALUE SPACES.
012300     05  FILLER                      PIC X(20)
012400         VALUE "SETTLEMENTS PAID  . ".
012500     05  T-PROCESSED-CTR             PIC ZZZZ9.
012600     05  FILLER                      PIC X(90) VALUE SPACES.
012700*
012800 01  TRAILER-2.
012900     05  FILLER                      PIC X(02) VALUE SPACES.
013000     05  FILLER                      PIC X(20)
013100         VALUE "NOT ELIGIBLE  . . . ".
013200     05  T-FAILED-CTR                PIC ZZZZ9.
013300     05  FILLER                      PIC X(90) VALUE SPACES.
013400*
013500 01  TRAILER-3.
013600     05  FILLER                      PIC X(02) VALUE SPACES.
013700     05  FILLER                      PIC X(20)
013800         VALUE "GRAND TOTAL NET . . ".
013900     05  T-GRAND-NET                 PIC Z,ZZZ,ZZZ,ZZ9.
014000     05  FILLER                      PIC X(80) VALUE SPACES.
014100*
014200 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
014300     88  PAGE-FULL                   VALUE 30 THRU 99.
014400*
014600*-----------------------------------------------------------*
014700 PROCEDURE DIVISION.
014800*
014900     PERFORM INITIALIZE-DISBURSEMENT-RUN.
015000     PERFORM PRINT-HEADINGS.
015100     PERFORM DISBURSE-ALL-SETTLEMENTS
015200         THRU DISBURSE-ALL-SETTLEMENTS-EXIT.
015300     PERFORM PRINT-RUN-TOTALS.
015400     PERFORM FINALIZE-PAGE.
015500     PERFORM CLOSE-DISBURSEMENT-RUN.
015600*
015700     STOP RUN.
015800*-----------------------------------------------------------*
015900 INITIALIZE-DISBURSEMENT-RUN.
016000*
016100     OPEN INPUT RUN-CONTROL-FILE.
016200     MOVE 1 TO RCTL-KEY.
016300     READ RUN-CONTROL-FILE
016400         INVALID KEY
016500             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
016600             PERFORM ABEND-THIS-RUN.
016700     CLOSE RUN-CONTROL-FILE.
016800*
016900     OPEN I-O SETTLEMENT-FILE.
017000     OPEN OUTPUT PRINTER-FILE.
017100*
017200     MOVE ZERO TO PAGE-NUMBER.
017300     MOVE ZERO TO WS-PROCESSED-CTR WS-FAILED-CTR.
017400     MOVE ZERO TO WS-GRAND-NET-AMOUNT.
017500     MOVE RCTL-RUN-DATE TO H1-RUN-DATE.
017600     MOVE RCTL-DISBURSE-MONTH-FILTER TO H1-MONTH-FILTER.
017650     PERFORM VALIDATE-MONTH-FILTER.
017700*-----------------------------------------------------------*
017750 VALIDATE-MONTH-FILTER.
017760*
017770     IF RCTL-DISBURSE-MONTH-FILTER NOT EQUAL ZERO
017780        MOVE RCTL-DISBURSE-MONTH-FILTER TO WS-MONTH-FILTER-AREA
017790        IF WS-MONTH-FILTER-YR EQUAL ZERO
017791           OR WS-MONTH-FILTER-MO LESS THAN 1
017792           OR WS-MONTH-FILTER-MO GREATER THAN 12
017793              DISPLAY "*** INVALID MONTH FILTER ON RUN-CONTROL ***"
017794              PERFORM ABEND-THIS-RUN.
017795*-----------------------------------------------------------*
017800 DISBURSE-ALL-SETTLEMENTS.
017900*
018000     READ SETTLEMENT-FILE NEXT RECORD
018100         AT END MOVE "Y" TO W-END-OF-SETTLEMENT.
018200     PERFORM DISBURSE-ONE-SETTLEMENT UNTIL END-OF-SETTLEMENT.
018300 DISBURSE-ALL-SETTLEMENTS-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------*
018600 DISBURSE-ONE-SETTLEMENT.
018700*
018800     PERFORM TEST-SETTLEMENT-ELIGIBLE.
018900     IF ELIGIBLE-SETTLEMENT
019000        PERFORM MARK-SETTLEMENT-PAID
019100        ADD 1 TO WS-PROCESSED-CTR
019200     ELSE
019300        ADD 1 TO WS-FAILED-CTR.
019400*
019500     READ SETTLEMENT-FILE NEXT RECORD
019600         AT END MOVE "Y" TO W-END-OF-SETTLEMENT.
019700*-----------------------------------------------------------*
019800 TEST-SETTLEMENT-ELIGIBLE.
019900*
020000     MOVE "N" TO W-ELIGIBLE-SETTLEMENT.
020100     IF STLMT-UNPAID
020200        IF RCTL-DISBURSE-MONTH-FILTER EQUAL ZERO
020300           OR STLMT-YEAR-MONTH EQUAL RCTL-DISBURSE-MONTH-FILTER
020400           MOVE "Y" TO W-ELIGIBLE-SETTLEMENT.
020500*-----------------------------------------------------------*
020600 MARK-SETTLEMENT-PAID.
020700*
020800     MOVE "Y" TO STLMT-IS-PAID.
020900     MOVE RCTL-RUN-DATE TO STLMT-PAID-DATE.
021000     REWRITE SETTLEMENT-RECORD.
021100*
021200     ADD STLMT-NET-AMOUNT TO WS-GRAND-NET-AMOUNT.
021300*
021400     PERFORM PRINT-DISBURSEMENT-DETAIL-LINE.
021500*-----------------------------------------------------------*
021600 PRINT-DISBURSEMENT-DETAIL-LINE.
021700*
021800     IF PAGE-FULL
021900        PERFORM FINALIZE-PAGE
022000        PERFORM PRINT-HEADINGS.
022100*
022200     MOVE STLMT-ID           TO D-STLMT-ID.
022300     MOVE STLMT-TUTOR-ID     TO D-TUTOR-ID.
022400     MOVE STLMT-YEAR-MONTH   TO D-PERIOD.
022500     MOVE STLMT-NET-AMOUNT   TO D-NET-AMOUNT.
022600     MOVE STLMT-PAID-DATE    TO D-PAID-DATE.
022700*
022900     WRITE PRINTER-RECORD FROM DETAIL-1.
023000     ADD 1 TO W-PRINTED-LINES.
023100*-----------------------------------------------------------*
023200 PRINT-RUN-TOTALS.
023300*
023400     MOVE WS-PROCESSED-CTR TO T-PROCESSED-CTR.
023500     MOVE WS-FAILED-CTR    TO T-FAILED-CTR.
023600     MOVE WS-GRAND-NET-AMOUNT TO T-GRAND-NET.
023700*
023800     MOVE SPACES TO PRINTER-RECORD.
023900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
024000     WRITE PRINTER-RECORD FROM TRAILER-1.
024100     WRITE PRINTER-RECORD FROM TRAILER-2.
024200     WRITE PRINTER-RECORD FROM TRAILER-3.
024300*-----------------------------------------------------------*
024400 CLOSE-DISBURSEMENT-RUN.
024500*
024600     CLOSE SETTLEMENT-FILE.
024700     CLOSE PRINTER-FILE.
024800*-----------------------------------------------------------*
024900     COPY "PLPRINT.CBL".
025000     COPY "PLGENERAL.CBL".
