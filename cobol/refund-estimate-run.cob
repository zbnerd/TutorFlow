000100*-----------------------------------------------------------*
000200*  TF013   REFUND-ESTIMATE-RUN                               *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. refund-estimate-run.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 06/07/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  06/07/94  DS  ORIGINAL CODING.  SUPPORT WANTED A WAY TO
001700*              QUOTE A REFUND ON ONE BOOKING WITHOUT WAITING
001800*              FOR THE STUDENT TO ACTUALLY CANCEL.  REQ# TF-105
001900*  09/14/94  RF  REJECTS BOOKING-NOT-FOUND AND PAYMENT-NOT-
002000*              FOUND SEPARATELY ON THE REPORT -- SUPPORT WAS
002100*              GUESSING WHICH ONE IT WAS.  REQ# TF-109
002200*  03/02/95  DS  ONE-FREE NO-SHOW POLICY NOW CHECKS THE WHOLE
002300*              TUTOR'S CALENDAR FOR THE MONTH, NOT JUST THIS
002400*              BOOKING -- A TUTOR WITH TWO BOOKINGS WAS
002500*              GETTING TWO FREE NO-SHOWS IN THE SAME MONTH.
002600*              REQ# TF-113
002700*  08/11/96  RF  PG FEE IS NEVER PART OF THE REFUND -- ADDED
002800*              THE INFORMATIONAL PLATFORM-FEE-ON-REFUND LINE
002900*              SO FINANCE CAN SEE THE NUMBER WITHOUT ASKING
003000*              TOSS.  REQ# TF-118
003100*  08/30/98  DS  Y2K -- THE MONTH-FIRST-NOSHOW COMPARE USES
003200*              THE SESSION DATE'S CCYY, NO 2-DIGIT YEAR
003300*              ANYWHERE IN THIS PROGRAM.  TF-190
003400*  01/22/99  RF  TARGET BOOKING NOW COMES OFF RUN-CONTROL
003500*              (RCTL-REFUND-TARGET-BOOKING) INSTEAD OF AN
003600*              OPERATOR PROMPT -- THIS RUNS UNATTENDED NOW.
003700*              REQ# TF-171
003800*  05/02/01  RF  REPORT FIELDS WIDENED ALONGSIDE THE
003900*              SETTLEMENT RUN'S REPORT CHANGE.
004000*  10/14/04  KP  SESSION AND BOOKING FILES ARE NO LONGER
004100*              OPENED I-O HERE -- THIS RUN ONLY ESTIMATES, IT
004200*              NEVER WRITES THE BOOKING BACK.  REQ# TF-244
004300*-----------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     COPY "SLRCTL.CBL".
005300     COPY "SLTUTOR.CBL".
005400     COPY "SLBOOK.CBL".
005500     COPY "SLSESS.CBL".
005600     COPY "SLPAY.CBL".
005700*
005800     SELECT PRINTER-FILE ASSIGN TO RFNDRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000*-----------------------------------------------------------*
006100 DATA DIVISION.
006200 FILE SECTION.
006300     COPY "FDRCTL.CBL".
006400     COPY "FDTUTOR.CBL".
006500     COPY "FDBOOK.CBL".
006600     COPY "FDSESS.CBL".
006700     COPY "FDPAY.CBL".
006800*
006900 FD  PRINTER-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  PRINTER-RECORD              PIC X(132).
007200*-----------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-TUTOR-BOOKING-TABLE.
007600     05  WS-TB-ENTRY                 OCCURS 500 TIMES
007700                                     INDEXED BY TB-IDX.
007800         10  WS-TB-BOOKING-ID        PIC 9(06).
007900 77  WS-TB-COUNT                     PIC 9(05) COMP VALUE ZERO.
008000*
008100 01  WS-SWITCHES.
008200     05  W-BOOKING-FOUND             PIC X(01) VALUE "N".
008300         88  BOOKING-FOUND           VALUE "Y".
008400     05  W-PAYMENT-RECORD-FOUND      PIC X(01) VALUE "N".
008500         88  PAYMENT-RECORD-FOUND    VALUE "Y".
008600     05  W-PAYMENT-FOUND             PIC X(01) VALUE "N".
008700         88  PAYMENT-FOUND           VALUE "Y".
008800     05  W-END-OF-BOOKING            PIC X(01) VALUE "N".
008900         88  END-OF-BOOKING          VALUE "Y".
009000     05  W-END-OF-SESSION            PIC X(01) VALUE "N".
009100         88  END-OF-SESSION          VALUE "Y".
009200     05  W-END-OF-PAYMENT            PIC X(01) VALUE "N".
009300         88  END-OF-PAYMENT          VALUE "Y".
009400     05  W-END-OF-TUTOR-SCAN         PIC X(01) VALUE "N".
009500         88  END-OF-TUTOR-SCAN       VALUE "Y".
009600     05  W-BOOKING-IN-TUTOR-TABLE    PIC X(01) VALUE "N".
009700         88  BOOKING-IN-TUTOR-TABLE  VALUE "Y".
009800     05  W-REJECTED                  PIC X(01) VALUE "N".
009900         88  REFUND-REQUEST-REJECTED VALUE "Y".
010000*
010100 77  WS-PROCESSED-CTR                PIC 9(05) COMP VALUE ZERO.
010200 77  WS-FAILED-CTR                   PIC 9(05) COMP VALUE ZERO.
010300*
010400 77  WS-HB-TUTOR-ID                  PIC 9(06).
010500 77  WS-CANCELLED-COUNT              PIC 9(03) COMP VALUE ZERO.
010600 77  WS-FIRST-NOSHOW-DATE            PIC 9(08) VALUE ZERO.
010700 77  WS-NOSHOW-YEAR-MONTH            PIC 9(06) VALUE ZERO.
010800 77  WS-CHECK-YEAR-MONTH             PIC 9(06) VALUE ZERO.
010900 77  WS-MONTH-EARLIEST-NOSHOW-DATE   PIC 9(08) VALUE ZERO.
011000 77  WS-REJECT-REASON                PIC X(40) VALUE SPACES.
011100*
011200 01  WS-NOSHOW-DATE-AREA             PIC 9(08).
011300     05  WS-NOSHOW-DATE-YR REDEFINES WS-NOSHOW-DATE-AREA
011400                                     PIC 9(04).
011500     05  FILLER                      PIC 9(04).
011600 01  FILLER REDEFINES WS-NOSHOW-DATE-AREA.
011700     05  FILLER                      PIC 9(04).
011800     05  WS-NOSHOW-DATE-MO           PIC 9(02).
011900     05  FILLER                      PIC 9(02).
012000*
012100*  INTERFACE AREA FOR PLNOSHOW.CBL (U8 NO-SHOW POLICY).
012200*
012300 77  WS-NOSHOW-POLICY                PIC X(01) VALUE "N".
012400 77  WS-NOSHOW-COUNT                 PIC 9(03) COMP VALUE ZERO.
012500 77  WS-NOSHOW-IS-MONTH-FIRST        PIC X(01) VALUE "N".
012600 77  WS-NOSHOW-BILLABLE              PIC 9(03) COMP VALUE ZERO.
012700*
012800*  INTERFACE AREA FOR PLFEE.CBL (U5 PAYMENT FEES).
012900*
013000 77  WS-FEE-GROSS-AMOUNT             PIC 9(11).
013100 77  WS-FEE-RATE                     PIC V9(04).
013200 77  WS-FEE-AMOUNT                   PIC 9(11).
013300 77  WS-FEE-NET-AMOUNT               PIC 9(11).
013400*
013500 77  WS-TODAYS-DATE                  PIC 9(08).
013600*-----------------------------------------------------------*
013700*  THE REFUND BREAKDOWN -- LAYOUT MATCHES THE REFUND-ESTIMATE
013800*  RECORD, PLUS THE INFORMATIONAL COST LINES THAT NEVER GO TO
013900*  A FILE (THERE IS NO REFUND-ESTIMATE FILE -- THE REPORT IS
014000*  THE ONLY OUTPUT OF THIS RUN).
014100*-----------------------------------------------------------*
014200 01  WS-REFUND-ESTIMATE.
014300     05  RFND-BOOKING-ID             PIC 9(06).
014400     05  RFND-TOTAL-PAID             PIC 9(09).
014500     05  RFND-TOTAL-SESSIONS         PIC 9(03).
014600     05  RFND-COMPLETED-SESSIONS     PIC 9(03).
014700     05  RFND-NO-SHOW-COUNT          PIC 9(03).
014800     05  RFND-BILLABLE-NO-SHOWS      PIC 9(03).
014900     05  RFND-REMAINING-SESSIONS     PIC S9(05) COMP.
015000     05  RFND-SESSION-RATE           PIC 9(09).
015100     05  RFND-REFUND-AMOUNT          PIC 9(09).
015200*
015300 77  WS-REFUNDABLE-SESSIONS          PIC S9(05) COMP VALUE ZERO.
015400 77  WS-COMPLETED-SESSION-COST       PIC 9(09) VALUE ZERO.
015500 77  WS-NOSHOW-COST                  PIC 9(09) VALUE ZERO.
015600 77  WS-REFUND-PLATFORM-FEE          PIC 9(09) VALUE ZERO.
015700*-----------------------------------------------------------*
015800*  PRINT LINES FOR THE REFUND ESTIMATE REPORT.
015900*-----------------------------------------------------------*
016000 01  TITLE.
016100     05  FILLER                      PIC X(10) VALUE SPACES.
016200     05  FILLER                      PIC X(40)
016300         VALUE "TUTORFLOW REFUND ESTIMATE RUN".
016400     05  FILLER                      PIC X(14) VALUE SPACES.
016500     05  FILLER                      PIC X(05) VALUE "PAGE ".
016600     05  PAGE-NUMBER                 PIC ZZZ9.
016700     05  FILLER                      PIC X(56) VALUE SPACES.
016800*
016900 01  HEADING-1.
017000     05  FILLER                      PIC X(12) VALUE SPACES.
017100     05  FILLER                      PIC X(11) VALUE "RUN DATE . ".
017200     05  H1-RUN-DATE                 PIC 9(08).
017300     05  FILLER                      PIC X(04) VALUE SPACES.
017400     05  FILLER                      PIC X(17)
017500         VALUE "TARGET BOOKING . ".
017600     05  H1-TARGET-BOOKING           PIC Z(5)9.
017700     05  FILLER                      PIC X(74) VALUE SPACES.
017800*
017900 01  HEADING-2.
018000     05  FILLER                      PIC X(02) VALUE SPACES.
018100     05  FILLER                      PIC X(20) VALUE "REFUND BREAKDOWN".
018200     05  FILLER                      PIC X(110) VALUE SPACES.
018300*
018400 01  DETAIL-1.
018500     05  FILLER                      PIC X(02) VALUE SPACES.
018600     05  FILLER                      PIC X(22)
018700         VALUE "TOTAL PAID . . . . .  ".
018800     05  D1-TOTAL-PAID               PIC Z,ZZZ,ZZZ,ZZ9.
018900     05  FILLER                      PIC X(06) VALUE SPACES.
019000     05  FILLER                      PIC X(22)
019100         VALUE "SESSION RATE . . . .  ".
019200     05  D1-SESSION-RATE             PIC Z,ZZZ,ZZZ,ZZ9.
019300     05  FILLER                      PIC X(52) VALUE SPACES.
019400*
019500 01  DETAIL-2.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  FILLER                      PIC X(22)
019800         VALUE "SESSIONS TOTAL . . .  ".
019900     05  D2-TOTAL-SESSIONS           PIC ZZZ9.
020000     05  FILLER                      PIC X(05) VALUE SPACES.
020100     05  FILLER                      PIC X(22)
020200         VALUE "COMPLETED . . . . .  ".
020300     05  D2-COMPLETED-SESSIONS       PIC ZZZ9.
020400     05  FILLER                      PIC X(05) VALUE SPACES.
020500     05  FILLER                      PIC X(22)
020600         VALUE "REMAINING . . . . .  ".
020700     05  D2-REMAINING-SESSIONS       PIC ---9.
020800     05  FILLER                      PIC X(38) VALUE SPACES.
020900*
021000 01  DETAIL-3.
021100     05  FILLER                      PIC X(02) VALUE SPACES.
021200     05  FILLER                      PIC X(22)
021300         VALUE "NO-SHOWS . . . . . .  ".
021400     05  D3-NO-SHOW-COUNT            PIC ZZZ9.
021500     05  FILLER                      PIC X(05) VALUE SPACES.
021600     05  FILLER                      PIC X(22)
021700         VALUE "BILLABLE NO-SHOWS .  ".
021800     05  D3-BILLABLE-NO-SHOWS        PIC ZZZ9.
021900     05  FILLER                      PIC X(05) VALUE SPACES.
022000     05  FILLER                      PIC X(22)
022100         VALUE "NO-SHOW COST . . . .  ".
022200     05  D3-NOSHOW-COST              PIC Z,ZZZ,ZZZ,ZZ9.
022300     05  FILLER                      PIC X(14) VALUE SPACES.
022400*
022500 01  DETAIL-4.
022600     05  FILLER                      PIC X(02) VALUE SPACES.
022700     05  FILLER                      PIC X(22)
022800         VALUE "COMPLETED SESS COST.  ".
022900     05  D4-COMPLETED-COST           PIC Z,ZZZ,ZZZ,ZZ9.
023000     05  FILLER                      PIC X(06) VALUE SPACES.
023100     05  FILLER                      PIC X(22)
023200         VALUE "PLATFORM FEE ON RFND  ".
023300     05  D4-PLATFORM-FEE             PIC ZZZ,ZZ9.
023400     05  FILLER                      PIC X(59) VALUE SPACES.
023500*
023600 01  DETAIL-5.
023700     05  FILLER                      PIC X(02) VALUE SPACES.
023800     05  FILLER                      PIC X(22)
023900         VALUE "REFUND AMOUNT. . . .  ".
024000     05  D5-REFUND-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.
024100     05  FILLER                      PIC X(87) VALUE SPACES.
024200*
024300 01  ERROR-LINE-1.
024400     05  FILLER                      PIC X(02) VALUE SPACES.
024500     05  E-TARGET-BOOKING            PIC Z(5)9.
024600     05  FILLER                      PIC X(04) VALUE SPACES.
024700     05  FILLER                      PIC X(08)
024800         VALUE "*** NO ESTIMATE -- ".
024900     05  E-REASON                    PIC X(40).
025000     05  FILLER                      PIC X(70) VALUE SPACES.
025100*
025200 01  TRAILER-1.
025300     05  FILLER                      PIC X(02) VALUE SPACES.
025400     05  FILLER                      PIC X(20)
025500         VALUE "ESTIMATES ISSUED. . ".
025600     05  T-PROCESSED-CTR             PIC ZZZZ9.
025700     05  FILLER                      PIC X(90) VALUE SPACES.
025800*
025900 01  TRAILER-2.
026000     05  FILLER                      PIC X(02) VALUE SPACES.
026100     05  FILLER                      PIC X(20)
026200         VALUE "REQUESTS REJECTED . ".
026300     05  T-FAILED-CTR                PIC ZZZZ9.
026400     05  FILLER                      PIC X(90) VALUE SPACES.
026500*
026600 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
026700     88  PAGE-FULL                   VALUE 30 THRU 99.
026800*-----------------------------------------------------------*
026900 PROCEDURE DIVISION.
027000*
027100     PERFORM INITIALIZE-REFUND-RUN.
027200     PERFORM PRINT-HEADINGS.
027300     PERFORM PROCESS-REFUND-REQUEST.
027400     PERFORM PRINT-RUN-TOTALS.
027500     PERFORM FINALIZE-PAGE.
027600     PERFORM CLOSE-REFUND-RUN.
027700*
027800     STOP RUN.
027900*-----------------------------------------------------------*
028000 INITIALIZE-REFUND-RUN.
028100*
028200     OPEN INPUT RUN-CONTROL-FILE.
028300     MOVE 1 TO RCTL-KEY.
028400     READ RUN-CONTROL-FILE
028500         INVALID KEY
028600             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
028700             PERFORM ABEND-THIS-RUN.
028800     CLOSE RUN-CONTROL-FILE.
028900*
029000     MOVE RCTL-REFUND-TARGET-BOOKING TO RFND-BOOKING-ID.
029100*
029200     OPEN OUTPUT PRINTER-FILE.
029300     MOVE ZERO TO PAGE-NUMBER.
029400     MOVE ZERO TO WS-PROCESSED-CTR WS-FAILED-CTR.
029500     MOVE RCTL-RUN-DATE      TO H1-RUN-DATE.
029600     MOVE RFND-BOOKING-ID    TO H1-TARGET-BOOKING.
029700*-----------------------------------------------------------*
029800 PROCESS-REFUND-REQUEST.
029900*
030000     MOVE "N" TO W-REJECTED.
030100     IF RFND-BOOKING-ID EQUAL ZERO
030200        MOVE "NO TARGET BOOKING ON RUN-CONTROL" TO WS-REJECT-REASON
030300        MOVE "Y" TO W-REJECTED
030400     ELSE
030500        PERFORM FIND-TARGET-BOOKING
030600        IF NOT BOOKING-FOUND
030700           MOVE "BOOKING NOT FOUND" TO WS-REJECT-REASON
030800           MOVE "Y" TO W-REJECTED
030900        ELSE
031000           PERFORM FIND-TARGET-PAYMENT
031100           IF NOT PAYMENT-RECORD-FOUND
031200              MOVE "PAYMENT NOT FOUND" TO WS-REJECT-REASON
031300              MOVE "Y" TO W-REJECTED
031400           ELSE
031500              IF NOT PAYMENT-FOUND
031600                 MOVE "PAYMENT NOT IN PAID STATUS" TO WS-REJECT-REASON
031700                 MOVE "Y" TO W-REJECTED.
031800*
031900     IF W-REJECTED
032000        ADD 1 TO WS-FAILED-CTR
032100        PERFORM PRINT-REJECT-LINE
032200     ELSE
032300        PERFORM COMPUTE-REFUND-ESTIMATE
032400        ADD 1 TO WS-PROCESSED-CTR
032500        PERFORM PRINT-REFUND-BREAKDOWN.
032600*-----------------------------------------------------------*
032700 FIND-TARGET-BOOKING.
032800*
032900     MOVE "N" TO W-BOOKING-FOUND.
033000     MOVE "N" TO W-END-OF-BOOKING.
033100     OPEN INPUT BOOKING-FILE.
033200     READ BOOKING-FILE NEXT RECORD
033300         AT END MOVE "Y" TO W-END-OF-BOOKING.
033400     PERFORM ADVANCE-TO-TARGET-BOOKING
033500         UNTIL END-OF-BOOKING
033600            OR BOOKING-ID NOT LESS THAN RFND-BOOKING-ID.
033700     IF NOT END-OF-BOOKING
033800        IF BOOKING-ID EQUAL RFND-BOOKING-ID
033900           MOVE "Y" TO W-BOOKING-FOUND
034000           MOVE BOOKING-TUTOR-ID           TO WS-HB-TUTOR-ID
034100           MOVE BOOKING-TOTAL-SESSIONS      TO RFND-TOTAL-SESSIONS
034200           MOVE BOOKING-COMPLETED-SESSIONS  TO RFND-COMPLETED-SESSIONS.
034300     CLOSE BOOKING-FILE.
034400*-----------------------------------------------------------*
034500 ADVANCE-TO-TARGET-BOOKING.
034600*
034700     READ BOOKING-FILE NEXT RECORD
034800         AT END MOVE "Y" TO W-END-OF-BOOKING.
034900*-----------------------------------------------------------*
035000 FIND-TARGET-PAYMENT.
035100*
035200     MOVE "N" TO W-PAYMENT-RECORD-FOUND.
035300     MOVE "N" TO W-PAYMENT-FOUND.
035400     MOVE "N" TO W-END-OF-PAYMENT.
035500     OPEN INPUT PAYMENT-FILE.
035600     READ PAYMENT-FILE NEXT RECORD
035700         AT END MOVE "Y" TO W-END-OF-PAYMENT.
035800     PERFORM SCAN-FOR-PAYMENT-MATCH
035900         UNTIL END-OF-PAYMENT OR PAYMENT-RECORD-FOUND.
036000     CLOSE PAYMENT-FILE.
036100*-----------------------------------------------------------*
036200 SCAN-FOR-PAYMENT-MATCH.
036300*
036400     IF PAYMENT-BOOKING-ID EQUAL RFND-BOOKING-ID
036500        MOVE "Y" TO W-PAYMENT-RECORD-FOUND
036600        MOVE PAYMENT-PAY-AMOUNT TO RFND-TOTAL-PAID
036700        MOVE PAYMENT-FEE-RATE   TO WS-FEE-RATE
036800        IF PAYMENT-PAID
036900           MOVE "Y" TO W-PAYMENT-FOUND.
037000*
037100     IF NOT PAYMENT-RECORD-FOUND
037200        READ PAYMENT-FILE NEXT RECORD
037300            AT END MOVE "Y" TO W-END-OF-PAYMENT.
037400*-----------------------------------------------------------*
037500 COMPUTE-REFUND-ESTIMATE.
037600*
037700     PERFORM FIND-TUTOR-POLICY.
037800     PERFORM SCAN-SESSIONS-FOR-BOOKING.
037900     MOVE WS-NOSHOW-COUNT TO RFND-NO-SHOW-COUNT.
038000     PERFORM DETERMINE-BILLABLE-NO-SHOWS.
038100     PERFORM COMPUTE-REFUND-AMOUNTS.
038200*-----------------------------------------------------------*
038300 FIND-TUTOR-POLICY.
038400*
038500     MOVE "N" TO W-END-OF-TUTOR-SCAN.
038600     MOVE "N" TO WS-NOSHOW-POLICY.
038700     OPEN INPUT TUTOR-FILE.
038800     READ TUTOR-FILE NEXT RECORD
038900         AT END MOVE "Y" TO W-END-OF-TUTOR-SCAN.
039000     PERFORM ADVANCE-TUTOR-SCAN
039100         UNTIL END-OF-TUTOR-SCAN
039200            OR TUTOR-ID NOT LESS THAN WS-HB-TUTOR-ID.
039300     IF NOT END-OF-TUTOR-SCAN
039400        IF TUTOR-ID EQUAL WS-HB-TUTOR-ID
039500           MOVE TUTOR-NO-SHOW-POLICY TO WS-NOSHOW-POLICY.
039600     CLOSE TUTOR-FILE.
039700*-----------------------------------------------------------*
039800 ADVANCE-TUTOR-SCAN.
039900*
040000     READ TUTOR-FILE NEXT RECORD
040100         AT END MOVE "Y" TO W-END-OF-TUTOR-SCAN.
040200*-----------------------------------------------------------*
040300 SCAN-SESSIONS-FOR-BOOKING.
040400*
040500     MOVE "N" TO W-END-OF-SESSION.
040600     MOVE ZERO TO WS-NOSHOW-COUNT WS-CANCELLED-COUNT.
040700     MOVE ZERO TO WS-FIRST-NOSHOW-DATE.
040800     OPEN INPUT SESSION-FILE.
040900     READ SESSION-FILE NEXT RECORD
041000         AT END MOVE "Y" TO W-END-OF-SESSION.
041100     PERFORM ADVANCE-TO-TARGET-SESSIONS
041200         UNTIL END-OF-SESSION
041300            OR SESSION-BOOKING-ID NOT LESS THAN RFND-BOOKING-ID.
041400     PERFORM TALLY-ONE-SESSION
041500         UNTIL END-OF-SESSION
041600            OR SESSION-BOOKING-ID GREATER THAN RFND-BOOKING-ID.
041700     CLOSE SESSION-FILE.
041800*-----------------------------------------------------------*
041900 ADVANCE-TO-TARGET-SESSIONS.
042000*
042100     READ SESSION-FILE NEXT RECORD
042200         AT END MOVE "Y" TO W-END-OF-SESSION.
042300*-----------------------------------------------------------*
042400 TALLY-ONE-SESSION.
042500*
042600     IF SESSION-NO-SHOW
042700        ADD 1 TO WS-NOSHOW-COUNT
042800        IF WS-FIRST-NOSHOW-DATE EQUAL ZERO
042900           MOVE SESSION-DATE TO WS-FIRST-NOSHOW-DATE
043000     ELSE
043100        IF SESSION-CANCELLED
043200           ADD 1 TO WS-CANCELLED-COUNT.
043300*
043400     READ SESSION-FILE NEXT RECORD
043500         AT END MOVE "Y" TO W-END-OF-SESSION.
043600*-----------------------------------------------------------*
043700 DETERMINE-BILLABLE-NO-SHOWS.
043800*
043900     MOVE "N" TO WS-NOSHOW-IS-MONTH-FIRST.
044000     IF WS-NOSHOW-COUNT GREATER THAN ZERO
044100        IF WS-NOSHOW-POLICY EQUAL "O"
044200           MOVE WS-FIRST-NOSHOW-DATE TO WS-NOSHOW-DATE-AREA
044300           COMPUTE WS-NOSHOW-YEAR-MONTH =
044400               WS-NOSHOW-DATE-YR * 100 + WS-NOSHOW-DATE-MO
044500           PERFORM BUILD-TUTOR-BOOKING-TABLE
044600           PERFORM FIND-MONTH-EARLIEST-NOSHOW
044700           IF WS-MONTH-EARLIEST-NOSHOW-DATE EQUAL WS-FIRST-NOSHOW-DATE
044800              MOVE "Y" TO WS-NOSHOW-IS-MONTH-FIRST.
044900     PERFORM COMPUTE-BILLABLE-NO-SHOWS.
045000     MOVE WS-NOSHOW-BILLABLE TO RFND-BILLABLE-NO-SHOWS.
045100*-----------------------------------------------------------*
045200 BUILD-TUTOR-BOOKING-TABLE.
045300*
045400     MOVE ZERO TO WS-TB-COUNT.
045500     MOVE "N" TO W-END-OF-BOOKING.
045600     OPEN INPUT BOOKING-FILE.
045700     READ BOOKING-FILE NEXT RECORD
045800         AT END MOVE "Y" TO W-END-OF-BOOKING.
045900     PERFORM COLLECT-ONE-TUTOR-BOOKING UNTIL END-OF-BOOKING.
046000     CLOSE BOOKING-FILE.
046100*-----------------------------------------------------------*
046200 COLLECT-ONE-TUTOR-BOOKING.
046300*
046400     IF BOOKING-TUTOR-ID EQUAL WS-HB-TUTOR-ID
046500        ADD 1 TO WS-TB-COUNT
046600        MOVE BOOKING-ID TO WS-TB-BOOKING-ID(WS-TB-COUNT).
046700*
046800     READ BOOKING-FILE NEXT RECORD
046900         AT END MOVE "Y" TO W-END-OF-BOOKING.
047000*-----------------------------------------------------------*
047100 FIND-MONTH-EARLIEST-NOSHOW.
047200*
047300     MOVE ZERO TO WS-MONTH-EARLIEST-NOSHOW-DATE.
047400     MOVE "N" TO W-END-OF-SESSION.
047500     OPEN INPUT SESSION-FILE.
047600     READ SESSION-FILE NEXT RECORD
047700         AT END MOVE "Y" TO W-END-OF-SESSION.
047800     PERFORM CHECK-ONE-SESSION-FOR-MONTH UNTIL END-OF-SESSION.
047900     CLOSE SESSION-FILE.
048000*-----------------------------------------------------------*
048100 CHECK-ONE-SESSION-FOR-MONTH.
048200*
048300     IF SESSION-NO-SHOW
048400        MOVE SESSION-DATE TO WS-NOSHOW-DATE-AREA
048500        COMPUTE WS-CHECK-YEAR-MONTH =
048600            WS-NOSHOW-DATE-YR * 100 + WS-NOSHOW-DATE-MO
048700        IF WS-CHECK-YEAR-MONTH EQUAL WS-NOSHOW-YEAR-MONTH
048800           PERFORM LOOK-FOR-BOOKING-IN-TUTOR-TABLE
048900           IF BOOKING-IN-TUTOR-TABLE
049000              IF WS-MONTH-EARLIEST-NOSHOW-DATE EQUAL ZERO
049100                 OR SESSION-DATE LESS THAN
049200                    WS-MONTH-EARLIEST-NOSHOW-DATE
049300                 MOVE SESSION-DATE TO WS-MONTH-EARLIEST-NOSHOW-DATE.
049400*
049500     READ SESSION-FILE NEXT RECORD
049600         AT END MOVE "Y" TO W-END-OF-SESSION.
049700*-----------------------------------------------------------*
049800 LOOK-FOR-BOOKING-IN-TUTOR-TABLE.
049900*
050000     MOVE "N" TO W-BOOKING-IN-TUTOR-TABLE.
050100     PERFORM TEST-ONE-TUTOR-TABLE-ENTRY
050200         VARYING TB-IDX FROM 1 BY 1
050300         UNTIL TB-IDX GREATER THAN WS-TB-COUNT
050400            OR BOOKING-IN-TUTOR-TABLE.
050500*-----------------------------------------------------------*
050600 TEST-ONE-TUTOR-TABLE-ENTRY.
050700*
050800     IF WS-TB-BOOKING-ID(TB-IDX) EQUAL SESSION-BOOKING-ID
050900        MOVE "Y" TO W-BOOKING-IN-TUTOR-TABLE.
051000*-----------------------------------------------------------*
051100 COMPUTE-REFUND-AMOUNTS.
051200*
051300     IF RFND-TOTAL-SESSIONS EQUAL ZERO
051400        MOVE ZERO TO RFND-SESSION-RATE
051500     ELSE
051600        COMPUTE RFND-SESSION-RATE =
051700            RFND-TOTAL-PAID / RFND-TOTAL-SESSIONS.
051800*
051900     COMPUTE RFND-REMAINING-SESSIONS =
052000         RFND-TOTAL-SESSIONS - RFND-COMPLETED-SESSIONS
052100         - RFND-NO-SHOW-COUNT - WS-CANCELLED-COUNT.
052200*
052300     COMPUTE WS-REFUNDABLE-SESSIONS =
052400         RFND-REMAINING-SESSIONS +
052500         (RFND-NO-SHOW-COUNT - RFND-BILLABLE-NO-SHOWS).
052600*
052700     COMPUTE RFND-REFUND-AMOUNT =
052800         WS-REFUNDABLE-SESSIONS * RFND-SESSION-RATE.
052900*
053000     COMPUTE WS-COMPLETED-SESSION-COST =
053100         RFND-COMPLETED-SESSIONS * RFND-SESSION-RATE.
053200     COMPUTE WS-NOSHOW-COST =
053300         RFND-BILLABLE-NO-SHOWS * RFND-SESSION-RATE.
053400*
053500     MOVE RFND-REFUND-AMOUNT TO WS-FEE-GROSS-AMOUNT.
053600     PERFORM COMPUTE-PAYMENT-FEE.
053700     MOVE WS-FEE-AMOUNT TO WS-REFUND-PLATFORM-FEE.
053800*-----------------------------------------------------------*
053900 PRINT-REFUND-BREAKDOWN.
054000*
054100     IF PAGE-FULL
054200        PERFORM FINALIZE-PAGE
054300        PERFORM PRINT-HEADINGS.
054400*
054500     MOVE RFND-TOTAL-PAID            TO D1-TOTAL-PAID.
054600     MOVE RFND-SESSION-RATE          TO D1-SESSION-RATE.
054700     MOVE RFND-TOTAL-SESSIONS        TO D2-TOTAL-SESSIONS.
054800     MOVE RFND-COMPLETED-SESSIONS    TO D2-COMPLETED-SESSIONS.
054900     MOVE RFND-REMAINING-SESSIONS    TO D2-REMAINING-SESSIONS.
055000     MOVE RFND-NO-SHOW-COUNT         TO D3-NO-SHOW-COUNT.
055100     MOVE RFND-BILLABLE-NO-SHOWS     TO D3-BILLABLE-NO-SHOWS.
055200     MOVE WS-NOSHOW-COST             TO D3-NOSHOW-COST.
055300     MOVE WS-COMPLETED-SESSION-COST  TO D4-COMPLETED-COST.
055400     MOVE WS-REFUND-PLATFORM-FEE     TO D4-PLATFORM-FEE.
055500     MOVE RFND-REFUND-AMOUNT         TO D5-REFUND-AMOUNT.
055600*
055700     WRITE PRINTER-RECORD FROM DETAIL-1.
055800     WRITE PRINTER-RECORD FROM DETAIL-2.
055900     WRITE PRINTER-RECORD FROM DETAIL-3.
056000     WRITE PRINTER-RECORD FROM DETAIL-4.
056100     WRITE PRINTER-RECORD FROM DETAIL-5.
056200     ADD 5 TO W-PRINTED-LINES.
056300*-----------------------------------------------------------*
056400 PRINT-REJECT-LINE.
056500*
056600     IF PAGE-FULL
056700        PERFORM FINALIZE-PAGE
056800        PERFORM PRINT-HEADINGS.
056900*
057000     MOVE RFND-BOOKING-ID TO E-TARGET-BOOKING.
057100     MOVE WS-REJECT-REASON TO E-REASON.
057200*
057300     WRITE PRINTER-RECORD FROM ERROR-LINE-1.
057400     ADD 1 TO W-PRINTED-LINES.
057500*-----------------------------------------------------------*
057600 PRINT-RUN-TOTALS.
057700*
057800     MOVE WS-PROCESSED-CTR TO T-PROCESSED-CTR.
057900     MOVE WS-FAILED-CTR    TO T-FAILED-CTR.
058000*
058100     MOVE SPACES TO PRINTER-RECORD.
058200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
058300     WRITE PRINTER-RECORD FROM TRAILER-1.
058400     WRITE PRINTER-RECORD FROM TRAILER-2.
058500*-----------------------------------------------------------*
058600 CLOSE-REFUND-RUN.
058700*
058800     CLOSE PRINTER-FILE.
058900*-----------------------------------------------------------*
059000     COPY "PLNOSHOW.CBL".
059100     COPY "PLFEE.CBL".
059200     COPY "PLPRINT.CBL".
059300     COPY "PLGENERAL.CBL".
