000100*-----------------------------------------------------------*
000200*  TF015   RUN-CONTROL-MAINTENANCE                           *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. run-control-maintenance.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 06/03/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  06/03/94  DS  ORIGINAL CODING.  LETS THE OPERATOR SET THE
001700*              JOB-STEP CODE AND RUN PARAMETERS BEFORE THE
001800*              DRIVER IS KICKED OFF.  REQ# TF-101
001900*  09/14/94  RF  ADDED THE DISBURSE-MONTH-FILTER AND LAST-
002000*              SETTLEMENT-ID FIELDS ONCE U2/U1 CAME ONLINE.
002100*              REQ# TF-104
002200*  08/30/98  DS  Y2K -- RUN-DATE AND RUN-YEAR-MONTH ARE BOTH
002300*              FULL 4-DIGIT-CENTURY FIELDS, ALWAYS WERE.
002400*              CONFIRMED NO 2-DIGIT YEAR ENTRY ANYWHERE IN
002500*              THIS PROGRAM.  TF-190
002600*  01/22/99  RF  ADDED THE REFUND-TARGET-BOOKING FIELD FOR
002700*              THE ON-DEMAND REFUND ESTIMATE STEP.  REQ# TF-171
002800*  10/14/04  KP  THIS PROGRAM STAYS INTERACTIVE -- OPS KEYS
002900*              THE NEXT RUN'S PARAMETERS HERE BEFORE THE
003000*              UNATTENDED DRIVER PICKS THEM UP.  IT IS NOT A
003100*              JOB STEP IN ITS OWN RIGHT.
003200*-----------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLRCTL.CBL".
004200*-----------------------------------------------------------*
004300 DATA DIVISION.
004400 FILE SECTION.
004500     COPY "FDRCTL.CBL".
004600*-----------------------------------------------------------*
004700 WORKING-STORAGE SECTION.
004800*
004900 01  W-MAIN-MENU-OPTION              PIC 9.
005000     88  VALID-MAIN-MENU-OPTION      VALUE 0 THRU 2.
005100*
005200 01  W-ERROR-READING-RCTL-FILE       PIC X(01) VALUE "N".
005300     88  ERROR-READING-RCTL-FILE     VALUE "Y".
005400 01  W-ERROR-WRITING-RCTL-FILE       PIC X(01) VALUE "N".
005500     88  ERROR-WRITING-RCTL-FILE     VALUE "Y".
005600*
005700 01  W-VALID-ANSWER                  PIC X(01).
005800     88  VALID-ANSWER                VALUE "Y" "N".
005900     88  SAVING-IS-CONFIRMED         VALUE "Y".
006000*
006100 01  ENTRY-RECORD-FIELD              PIC 9.
006200     88  VALID-FIELD                 VALUE 0 THRU 6.
006300*
006400 77  DUMMY                           PIC X(01).
006500 77  MSG-CONFIRMATION                PIC X(45) VALUE SPACES.
006550 77  WS-CHANGES-SAVED-CTR            PIC 9(02) COMP VALUE ZERO.
006600*
006700 77  ENTRY-JOB-STEP-CODE             PIC 9(01).
006800 01  ENTRY-RUN-DATE                  PIC 9(08).
006900 01  ENTRY-RUN-YEAR-MONTH            PIC 9(06).
007000 77  ENTRY-DISBURSE-MONTH-FILTER     PIC 9(06).
007100 77  ENTRY-LAST-SETTLEMENT-ID        PIC 9(06).
007200 77  ENTRY-REFUND-TARGET-BOOKING     PIC 9(06).
007300*
007400 01  ENTRY-RUN-DATE-R REDEFINES ENTRY-RUN-DATE.
007500     05  ENTRY-RUN-DATE-CCYY         PIC 9(04).
007600     05  ENTRY-RUN-DATE-MM           PIC 9(02).
007700     05  ENTRY-RUN-DATE-DD           PIC 9(02).
007750 01  ENTRY-RUN-YEAR-MONTH-R REDEFINES ENTRY-RUN-YEAR-MONTH.
007760     05  ENTRY-RUN-YEAR-MONTH-CCYY   PIC 9(04).
007770     05  ENTRY-RUN-YEAR-MONTH-MM     PIC 9(02).
007900*
008100*-----------------------------------------------------------*
008200 PROCEDURE DIVISION.
008300*
008400     PERFORM GET-MENU-OPTION.
008500     PERFORM GET-MENU-OPTION
008600         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
008700            OR VALID-MAIN-MENU-OPTION.
008800*
008900     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
009000*
009100     STOP RUN.
009200*-----------------------------------------------------------*
009300 GET-MENU-OPTION.
009400*
009500     PERFORM CLEAR-SCREEN.
009600     DISPLAY "                    TUTORFLOW RUN-CONTROL MAINTENANCE".
009700     DISPLAY " ".
009800     DISPLAY "                     -----------------------------".
009900     DISPLAY "                     | 1 - DISPLAY RUN-CONTROL    |".
010000     DISPLAY "                     | 2 - CHANGE RUN-CONTROL     |".
010100     DISPLAY "                     | 0 - EXIT                   |".
010200     DISPLAY "                     -----------------------------".
010300     DISPLAY " ".
010400     DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
010500     PERFORM JUMP-LINE 11 TIMES.
010600     ACCEPT W-MAIN-MENU-OPTION.
010700*
010800     IF W-MAIN-MENU-OPTION EQUAL ZERO
010850        DISPLAY "PROGRAM TERMINATED !  FIELDS SAVED THIS SESSION: "
010860                WS-CHANGES-SAVED-CTR
010900     ELSE
011100        IF NOT VALID-MAIN-MENU-OPTION
011200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011300           ACCEPT DUMMY.
011400*-----------------------------------------------------------*
011500 DO-OPTIONS.
011600*
011700     OPEN I-O RUN-CONTROL-FILE.
011800     PERFORM READ-RUN-CONTROL-RECORD.
011900*
012000     IF ERROR-READING-RCTL-FILE
012100        DISPLAY "*** ERROR READING RUN-CONTROL FILE !!! *** <ENTER> TO CONTINUE"
012200        ACCEPT DUMMY
012300     ELSE
012400        IF W-MAIN-MENU-OPTION EQUAL 1
012500           PERFORM DISPLAY-RUN-CONTROL-RECORD
012600           DISPLAY "<ENTER> TO RETURN"
012700           ACCEPT DUMMY
012800        ELSE
012900           PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
013000           PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
013100               UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
013200     CLOSE RUN-CONTROL-FILE.
013300*
013400     PERFORM GET-MENU-OPTION.
013500     PERFORM GET-MENU-OPTION
013600         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
013700            OR VALID-MAIN-MENU-OPTION.
013800*-----------------------------------------------------------*
013900 DISPLAY-RUN-CONTROL-RECORD.
014000*
014100     PERFORM CLEAR-SCREEN.
014200     DISPLAY "1) JOB-STEP CODE. . . . . . : " RCTL-JOB-STEP-CODE.
014300     DISPLAY "   (1-SETTLEMENT 2-DISBURSE 3-ATTENDANCE 4-REFUND 5-BADGE)".
014400     DISPLAY "2) RUN DATE. . . . . . . . .: " RCTL-RUN-DATE.
014500     DISPLAY "3) RUN YEAR-MONTH. . . . . .: " RCTL-RUN-YEAR-MONTH.
014600     DISPLAY "4) DISBURSE MONTH FILTER . .: " RCTL-DISBURSE-MONTH-FILTER.
014700     DISPLAY "5) LAST SETTLEMENT ID. . . .: " RCTL-LAST-SETTLEMENT-ID.
014800     DISPLAY "6) REFUND TARGET BOOKING . .: " RCTL-REFUND-TARGET-BOOKING.
014900     PERFORM JUMP-LINE 10 TIMES.
015000*-----------------------------------------------------------*
015100 ASK-USER-WHICH-FIELD-TO-CHANGE.
015200*
015300     PERFORM GET-A-FIELD-TO-CHANGE.
015400     PERFORM GET-A-FIELD-TO-CHANGE
015500         UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
015600            OR VALID-FIELD.
015700*-----------------------------------------------------------*
015800 GET-A-FIELD-TO-CHANGE.
015900*
016000     PERFORM READ-RUN-CONTROL-RECORD.
016100*
016200     IF ERROR-READING-RCTL-FILE
016300        DISPLAY "*** ERROR READING RUN-CONTROL FILE !!! *** <ENTER> TO CONTINUE"
016400        ACCEPT DUMMY
016500        MOVE 0 TO ENTRY-RECORD-FIELD
016600     ELSE
016700        PERFORM DISPLAY-RUN-CONTROL-RECORD
016800        DISPLAY "INFORM A FIELD TO CHANGE 1 TO 6 (<ENTER> TO RETURN)"
016900        ACCEPT ENTRY-RECORD-FIELD
017000*
017100        IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
017200           IF NOT VALID-FIELD
017300              DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
017400              ACCEPT DUMMY.
017500*-----------------------------------------------------------*
017600 CHANGE-SAVE-GET-ANOTHER-FIELD.
017700*
017800     IF ENTRY-RECORD-FIELD EQUAL 1
017900        PERFORM GET-SAVE-JOB-STEP-CODE.
018000     IF ENTRY-RECORD-FIELD EQUAL 2
018100        PERFORM GET-SAVE-RUN-DATE.
018200     IF ENTRY-RECORD-FIELD EQUAL 3
018300        PERFORM GET-SAVE-RUN-YEAR-MONTH.
018400     IF ENTRY-RECORD-FIELD EQUAL 4
018500        PERFORM GET-SAVE-DISBURSE-MONTH-FILTER.
018600     IF ENTRY-RECORD-FIELD EQUAL 5
018700        PERFORM GET-SAVE-LAST-SETTLEMENT-ID.
018800     IF ENTRY-RECORD-FIELD EQUAL 6
018900        PERFORM GET-SAVE-REFUND-TARGET-BOOKING.
019000*
019100     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
019200*-----------------------------------------------------------*
019300 GET-SAVE-JOB-STEP-CODE.
019400*
019500     DISPLAY "INFORM A NEW JOB-STEP CODE (1-5): ".
019600     ACCEPT ENTRY-JOB-STEP-CODE.
019700*
019800     IF ENTRY-JOB-STEP-CODE NOT EQUAL RCTL-JOB-STEP-CODE
019900        DISPLAY "NEW VALUE INFORMED: " ENTRY-JOB-STEP-CODE
020000        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
020100             MSG-CONFIRMATION
020200        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
020300        IF SAVING-IS-CONFIRMED
020400           MOVE ENTRY-JOB-STEP-CODE TO RCTL-JOB-STEP-CODE
020500           PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
020600*-----------------------------------------------------------*
020700 GET-SAVE-RUN-DATE.
020800*
020900     DISPLAY "INFORM A NEW RUN DATE (CCYYMMDD): ".
021000     ACCEPT ENTRY-RUN-DATE.
021100*
021150     IF ENTRY-RUN-DATE-MM LESS THAN 1 OR GREATER THAN 12
021160        OR ENTRY-RUN-DATE-DD LESS THAN 1 OR GREATER THAN 31
021170        DISPLAY "INVALID MONTH OR DAY IN DATE ! <ENTER> TO CONTINUE"
021180        ACCEPT DUMMY
021200     ELSE
021300        IF ENTRY-RUN-DATE NOT EQUAL RCTL-RUN-DATE
021400           DISPLAY "NEW VALUE INFORMED: " ENTRY-RUN-DATE
021500           MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
021600                MSG-CONFIRMATION
021700           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
021800           IF SAVING-IS-CONFIRMED
021850              MOVE ENTRY-RUN-DATE TO RCTL-RUN-DATE
021900              PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
022000*-----------------------------------------------------------*
022100 GET-SAVE-RUN-YEAR-MONTH.
022200*
022300     DISPLAY "INFORM A NEW RUN YEAR-MONTH (CCYYMM): ".
022400     ACCEPT ENTRY-RUN-YEAR-MONTH.
022450*
022460     IF ENTRY-RUN-YEAR-MONTH-MM LESS THAN 1
022470        OR ENTRY-RUN-YEAR-MONTH-MM GREATER THAN 12
022480        DISPLAY "INVALID MONTH IN YEAR-MONTH ! <ENTER> TO CONTINUE"
022490        ACCEPT DUMMY
022500     ELSE
022600        IF ENTRY-RUN-YEAR-MONTH NOT EQUAL RCTL-RUN-YEAR-MONTH
022700           DISPLAY "NEW VALUE INFORMED: " ENTRY-RUN-YEAR-MONTH
022800           MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
022900                MSG-CONFIRMATION
023000           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
023100           IF SAVING-IS-CONFIRMED
023200              MOVE ENTRY-RUN-YEAR-MONTH TO RCTL-RUN-YEAR-MONTH
023300              PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
023400*-----------------------------------------------------------*
023500 GET-SAVE-DISBURSE-MONTH-FILTER.
023600*
023700     DISPLAY "INFORM A NEW DISBURSE MONTH FILTER (CCYYMM, 0=NONE): ".
023800     ACCEPT ENTRY-DISBURSE-MONTH-FILTER.
023900*
024000     IF ENTRY-DISBURSE-MONTH-FILTER NOT EQUAL
024100              RCTL-DISBURSE-MONTH-FILTER
024200        DISPLAY "NEW VALUE INFORMED: " ENTRY-DISBURSE-MONTH-FILTER
024300        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
024400             MSG-CONFIRMATION
024500        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
024600        IF SAVING-IS-CONFIRMED
024700           MOVE ENTRY-DISBURSE-MONTH-FILTER TO
024800                RCTL-DISBURSE-MONTH-FILTER
024900           PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
025000*-----------------------------------------------------------*
025100 GET-SAVE-LAST-SETTLEMENT-ID.
025200*
025300     DISPLAY "INFORM A NEW LAST SETTLEMENT ID: ".
025400     ACCEPT ENTRY-LAST-SETTLEMENT-ID.
025500*
025600     IF ENTRY-LAST-SETTLEMENT-ID NOT EQUAL RCTL-LAST-SETTLEMENT-ID
025700        DISPLAY "NEW VALUE INFORMED: " ENTRY-LAST-SETTLEMENT-ID
025800        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
025900             MSG-CONFIRMATION
026000        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
026100        IF SAVING-IS-CONFIRMED
026200           MOVE ENTRY-LAST-SETTLEMENT-ID TO
026300                RCTL-LAST-SETTLEMENT-ID
026400           PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
026500*-----------------------------------------------------------*
026600 GET-SAVE-REFUND-TARGET-BOOKING.
026700*
026800     DISPLAY "INFORM A NEW REFUND TARGET BOOKING ID: ".
026900     ACCEPT ENTRY-REFUND-TARGET-BOOKING.
027000*
027100     IF ENTRY-REFUND-TARGET-BOOKING NOT EQUAL
027200              RCTL-REFUND-TARGET-BOOKING
027300        DISPLAY "NEW VALUE INFORMED: " ENTRY-REFUND-TARGET-BOOKING
027400        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO
027500             MSG-CONFIRMATION
027600        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
027700        IF SAVING-IS-CONFIRMED
027800           MOVE ENTRY-REFUND-TARGET-BOOKING TO
027900                RCTL-REFUND-TARGET-BOOKING
028000           PERFORM SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
028100*-----------------------------------------------------------*
028200 ASK-USER-IF-WANT-TO-COMPLETE.
028300*
028400     MOVE "N" TO W-VALID-ANSWER.
028500     PERFORM ASK-ONE-CONFIRMATION
028600         UNTIL VALID-ANSWER.
028700*-----------------------------------------------------------*
028800 ASK-ONE-CONFIRMATION.
028900*
029000     DISPLAY MSG-CONFIRMATION.
029100     ACCEPT W-VALID-ANSWER.
029200     IF NOT VALID-ANSWER
029300        DISPLAY "INVALID ANSWER ! <ENTER> TO CONTINUE"
029400        ACCEPT DUMMY.
029500*-----------------------------------------------------------*
029600 SAVE-CHANGES-ON-RUN-CONTROL-RECORD.
029700*
029800     PERFORM WRITE-RUN-CONTROL-RECORD.
029900*
030000     IF ERROR-WRITING-RCTL-FILE
030100        DISPLAY "*** ERROR DURING REWRITING OF RUN-CONTROL FILE ! ***"
030200        ACCEPT DUMMY
030300     ELSE
030350        ADD 1 TO WS-CHANGES-SAVED-CTR
030400        DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
030500        ACCEPT DUMMY.
030600*-----------------------------------------------------------*
030700 READ-RUN-CONTROL-RECORD.
030800*
030900     MOVE 1 TO RCTL-KEY.
031000     MOVE "N" TO W-ERROR-READING-RCTL-FILE.
031100*
031200     READ RUN-CONTROL-FILE
031300         INVALID KEY
031400             MOVE "Y" TO W-ERROR-READING-RCTL-FILE.
031500*-----------------------------------------------------------*
031600 WRITE-RUN-CONTROL-RECORD.
031700*
031800     MOVE "N" TO W-ERROR-WRITING-RCTL-FILE.
031900*
032000     REWRITE RUN-CONTROL-RECORD
032100         INVALID KEY
032200             MOVE "Y" TO W-ERROR-WRITING-RCTL-FILE.
032300*-----------------------------------------------------------*
032400 CLEAR-SCREEN.
032500*
032600     DISPLAY " " ERASE SCREEN EOL.
032700*-----------------------------------------------------------*
032800 JUMP-LINE.
032900*
033000     DISPLAY " ".
033100*-----------------------------------------------------------*
