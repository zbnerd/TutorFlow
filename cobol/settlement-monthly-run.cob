000100*-----------------------------------------------------------*
000200*  TF010   SETTLEMENT-MONTHLY-RUN                            *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. settlement-monthly-run.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 04/12/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  04/12/94  DS  ORIGINAL CODING.  RUNS ONCE A MONTH, AFTER
001700*              MIDNIGHT ON THE 1ST, AND TURNS EVERY COMPLETED
001800*              SESSION IN THE PRIOR MONTH INTO ONE SETTLEMENT
001900*              RECORD PER TUTOR.  REQ# TF-101
002000*  07/19/94  DS  TUTOR TABLE WAS BEING LOADED TWICE ON A
002100*              RESTART -- MOVED THE LOAD TO INITIALIZE-
002200*              SETTLEMENT-RUN SO IT ONLY HAPPENS ONCE.
002300*  11/02/94  RF  BOOKING STATUS I WAS NOT BEING COUNTED --
002400*              TUTORS SHOULD STILL GET PAID FOR SESSIONS HELD
002500*              WHILE A BOOKING PACKAGE IS IN PROGRESS.  TF-108
002600*  02/14/95  RF  ADDED THE DUPLICATE-SETTLEMENT CHECK AFTER
002700*              OPS RE-RAN A MONTH BY MISTAKE AND DOUBLE PAID
002800*              NINE TUTORS.  REQ# TF-111
002900*  09/03/95  DS  SWITCHED THE BOOKING LOOKUP FROM A KEYED
003000*              READ TO A MATCH-MERGE AGAINST THE SORTED
003100*              BOOKING FILE -- THE INDEXED TRY RAN TOO LONG
003200*              ON THE FULL FILE.  REQ# TF-114
003300*  06/21/96  DS  PG FEE LINE ADDED TO THE SETTLEMENT RECORD
003400*              NOW THAT TOSS TAKES ITS CUT SEPARATE FROM THE
003500*              PLATFORM FEE.  REQ# TF-118
003600*  01/09/97  RF  PULLED THE FEE MATH OUT TO PLFEE.CBL SO
003700*              disbursement-run.cob COULD SHARE IT.
003800*  08/30/98  DS  Y2K -- RUN-CONTROL YEAR-MONTH AND THE
003900*              SETTLEMENT KEY WERE ALREADY CCYY, CONFIRMED
004000*              NO WINDOWING LOGIC IN THIS PROGRAM.  TF-190
004100*  03/11/99  DS  Y2K FOLLOW-UP -- VALIDATE-RUN-YEAR-MONTH NOW
004200*              CALLED AGAINST THE RUN PARAMETER BEFORE ANY
004300*              FILE IS TOUCHED.  REQ# TF-191
004400*  05/02/01  RF  REPORT TOTALS WERE TRUNCATING AT 5 DIGITS ON
004500*              A BUSY MONTH -- WIDENED THE EDITED FIELDS.
004600*  10/14/04  KP  RUN-CONTROL LAST-SETTLEMENT-ID REWRITE MOVED
004700*              TO CLOSE-SETTLEMENT-RUN SO A MID-RUN ABEND
004800*              DOES NOT ADVANCE THE KEY PAST WHAT WAS
004900*              ACTUALLY WRITTEN.  REQ# TF-241
005000*-----------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     COPY "SLRCTL.CBL".
006000     COPY "SLTUTOR.CBL".
006100     COPY "SLBOOK.CBL".
006200     COPY "SLSESS.CBL".
006300     COPY "SLSTLMT.CBL".
006400
006500     SELECT PRINTER-FILE ASSIGN TO SETLRPT
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700*-----------------------------------------------------------*
006800 DATA DIVISION.
006900 FILE SECTION.
007000     COPY "FDRCTL.CBL".
007100     COPY "FDTUTOR.CBL".
007200     COPY "FDBOOK.CBL".
007300     COPY "FDSESS.CBL".
007400     COPY "FDSTLMT.CBL".
007500
007600 FD  PRINTER-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  PRINTER-RECORD              PIC X(132).
007900*-----------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  WS-TUTOR-TABLE.
008300     05  WS-TUTOR-TAB-ENTRY          OCCURS 300 TIMES
008400                                     ASCENDING KEY IS
008500                                         WS-TUTOR-TAB-ID
008600                                     INDEXED BY TUT-IDX.
008700         10  WS-TUTOR-TAB-ID         PIC 9(06).
008800         10  WS-TUTOR-TAB-NAME       PIC X(20).
008900         10  WS-TUTOR-TAB-RATE       PIC 9(07).
009000         10  WS-TUTOR-TAB-SESS-CTR   PIC 9(05) COMP.
009100 77  WS-TUTOR-TAB-COUNT              PIC 9(05) COMP VALUE ZERO.
009200*
009300 01  WS-SETTLEMENT-TABLE.
009400     05  WS-STLMT-TAB-ENTRY          OCCURS 2000 TIMES
009500                                     INDEXED BY STL-IDX.
009600         10  WS-STLMT-TAB-TUTOR-ID   PIC 9(06).
009700         10  WS-STLMT-TAB-YR-MO      PIC 9(06).
009800 77  WS-STLMT-TAB-COUNT              PIC 9(05) COMP VALUE ZERO.
009900*
010000 01  WS-SESSION-YR-MO-AREA           PIC 9(08).
010100     05  WS-SESSION-YR-MO REDEFINES WS-SESSION-YR-MO-AREA
010200                                     PIC 9(06).
010300     05  FILLER                      PIC 9(02).
010400*
010500 01  WS-SWITCHES.
010600     05  W-END-OF-TUTOR-LOAD         PIC X(01) VALUE "N".
010700         88  END-OF-TUTOR-LOAD       VALUE "Y".
010750     05  W-END-OF-SETTLEMENT-LOAD    PIC X(01) VALUE "N".
010760         88  END-OF-SETTLEMENT-LOAD  VALUE "Y".
010800     05  W-END-OF-SESSION            PIC X(01) VALUE "N".
010900         88  END-OF-SESSION          VALUE "Y".
011000     05  W-END-OF-BOOKING            PIC X(01) VALUE "N".
011100         88  END-OF-BOOKING          VALUE "Y".
011200     05  W-BOOKING-MATCHES           PIC X(01) VALUE "N".
011300         88  BOOKING-MATCHES         VALUE "Y".
011400     05  W-FOUND-TUTOR-ENTRY         PIC X(01) VALUE "N".
011500         88  FOUND-TUTOR-ENTRY       VALUE "Y".
011600     05  W-DUPLICATE-SETTLEMENT      PIC X(01) VALUE "N".
011700         88  DUPLICATE-SETTLEMENT    VALUE "Y".
011800*
011900 77  WS-PROCESSED-CTR                PIC 9(05) COMP VALUE ZERO.
012000 77  WS-FAILED-CTR                   PIC 9(05) COMP VALUE ZERO.
012100 77  WS-GRAND-GROSS-AMOUNT           PIC 9(11) COMP VALUE ZERO.
012200 77  WS-GRAND-NET-AMOUNT             PIC 9(11) COMP VALUE ZERO.
012300*
012400 77  WS-FEE-GROSS-AMOUNT             PIC 9(11).
012500 77  WS-FEE-RATE                     PIC V9(04).
012600 77  WS-FEE-AMOUNT                   PIC 9(11).
012700 77  WS-FEE-NET-AMOUNT               PIC 9(11).
012800 77  WS-PLATFORM-FEE-AMT             PIC 9(11).
012900 77  WS-PG-FEE-AMT                   PIC 9(11).
013000 77  WS-NET-AMT                      PIC 9(11).
013100*
013200 77  WS-TODAYS-DATE                  PIC 9(08).
013300*
013400     COPY "wsvalid.cbl".
013500*-----------------------------------------------------------*
013600*  PRINT LINES FOR THE SETTLEMENT RUN REPORT.
013700*-----------------------------------------------------------*
013800 01  TITLE.
013900     05  FILLER                      PIC X(10) VALUE SPACES.
014000     05  FILLER                      PIC X(40)
014100         VALUE "TUTORFLOW MONTHLY SETTLEMENT RUN".
014200     05  FILLER                      PIC X(10) VALUE SPACES.
014300     05  FILLER                      PIC X(05) VALUE "PAGE ".
014400     05  PAGE-NUMBER                 PIC ZZZ9.
014500     05  FILLER                      PIC X(60) VALUE SPACES.
014600*
014700 01  HEADING-1.
014800     05  FILLER                      PIC X(12) VALUE SPACES.
014900     05  FILLER                      PIC X(18)
015000         VALUE "SETTLEMENT PERIOD ".
015100     05  H1-YEAR-MONTH               PIC 9(06).
015200     05  FILLER                      PIC X(96) VALUE SPACES.
015300*
015400 01  HEADING-2.
015500     05  FILLER                      PIC X(02) VALUE SPACES.
015600     05  FILLER                      PIC X(08) VALUE "TUTOR ID".
015700     05  FILLER                      PIC X(04) VALUE SPACES.
015800     05  FILLER                      PIC X(08) VALUE "SESSIONS".
015900     05  FILLER                      PIC X(05) VALUE SPACES.
016000     05  FILLER                      PIC X(12)
016100         VALUE "GROSS AMOUNT".
016200     05  FILLER                      PIC X(04) VALUE SPACES.
016300     05  FILLER                      PIC X(12)
016400         VALUE "PLATFORM FEE".
016500     05  FILLER                      PIC X(04) VALUE SPACES.
016600     05  FILLER                      PIC X(06) VALUE "PG FEE".
016700     05  FILLER                      PIC X(07) VALUE SPACES.
016800     05  FILLER                      PIC X(10)
016900         VALUE "NET AMOUNT".
017000     05  FILLER                      PIC X(40) VALUE SPACES.
017100*
017200 01  DETAIL-1.
017300     05  FILLER                      PIC X(02) VALUE SPACES.
017400     05  D-TUTOR-ID                  PIC Z(5)9.
017500     05  FILLER                      PIC X(04) VALUE SPACES.
017600     05  D-SESSIONS                  PIC ZZZZ9.
017700     05  FILLER                      PIC X(05) VALUE SPACES.
017800     05  D-GROSS                     PIC Z,ZZZ,ZZZ,ZZ9.
017900     05  FILLER                      PIC X(02) VALUE SPACES.
018000     05  D-PLATFORM-FEE              PIC ZZZ,ZZ9.
018100     05  FILLER                      PIC X(03) VALUE SPACES.
018200     05  D-PG-FEE                    PIC ZZZ,ZZ9.
018300     05  FILLER                      PIC X(04) VALUE SPACES.
018400     05  D-NET                       PIC Z,ZZZ,ZZZ,ZZ9.
018500     05  FILLER                      PIC X(37) VALUE SPACES.
018600*
018700 01  ERROR-LINE-1.
018800     05  FILLER                      PIC X(02) VALUE SPACES.
018900     05  E-TUTOR-ID                  PIC Z(5)9.
019000     05  FILLER                      PIC X(04) VALUE SPACES.
019100     05  FILLER                      PIC X(58)
019200         VALUE "*** DUPLICATE SETTLEMENT FOR THIS MONTH -- SKIPPED ***".
019300     05  FILLER                      PIC X(60) VALUE SPACES.
019400*
019500 01  TRAILER-1.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  FILLER                      PIC X(20)
019800         VALUE "TUTORS SETTLED  . . ".
019900     05  T-PROCESSED-CTR             PIC ZZZZ9.
020000     05  FILLER                      PIC X(90) VALUE SPACES.
020100*
020200 01  TRAILER-2.
020300     05  FILLER                      PIC X(02) VALUE SPACES.
020400     05  FILLER                      PIC X(20)
020500         VALUE "TUTORS SKIPPED  . . ".
020600     05  T-FAILED-CTR                PIC ZZZZ9.
020700     05  FILLER                      PIC X(90) VALUE SPACES.
020800*
020900 01  TRAILER-3.
021000     05  FILLER                      PIC X(02) VALUE SPACES.
021100     05  FILLER                      PIC X(20)
021200         VALUE "GRAND TOTAL GROSS . ".
021300     05  T-GRAND-GROSS               PIC Z,ZZZ,ZZZ,ZZ9.
021400     05  FILLER                      PIC X(80) VALUE SPACES.
021500*
021600 01  TRAILER-4.
021700     05  FILLER                      PIC X(02) VALUE SPACES.
021800     05  FILLER                      PIC X(20)
021900         VALUE "GRAND TOTAL NET . . ".
022000     05  T-GRAND-NET                 PIC Z,ZZZ,ZZZ,ZZ9.
022100     05  FILLER                      PIC X(80) VALUE SPACES.
022200*
022300 77  W-PRINTED-LINES                 PIC 99 VALUE ZERO.
022400     88  PAGE-FULL                   VALUE 30 THRU 99.
022500*
022700*-----------------------------------------------------------*
022800 PROCEDURE DIVISION.
022900*
023000     PERFORM INITIALIZE-SETTLEMENT-RUN.
023100     PERFORM VALIDATE-RUN-YEAR-MONTH.
023200     PERFORM LOAD-SETTLEMENT-TABLE THRU LOAD-SETTLEMENT-TABLE-EXIT.
023300     PERFORM PRINT-HEADINGS.
023400     PERFORM ACCUMULATE-TUTOR-SESSIONS
023500         THRU ACCUMULATE-TUTOR-SESSIONS-EXIT.
023600     PERFORM SETTLE-ALL-TUTORS THRU SETTLE-ALL-TUTORS-EXIT.
023700     PERFORM PRINT-RUN-TOTALS.
023800     PERFORM FINALIZE-PAGE.
023900     PERFORM CLOSE-SETTLEMENT-RUN.
024000*
024100     STOP RUN.
024200*-----------------------------------------------------------*
024300 INITIALIZE-SETTLEMENT-RUN.
024400*
024500     OPEN INPUT RUN-CONTROL-FILE.
024600     MOVE 1 TO RCTL-KEY.
024700     READ RUN-CONTROL-FILE
024800         INVALID KEY
024900             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
025000             PERFORM ABEND-THIS-RUN.
025100     CLOSE RUN-CONTROL-FILE.
025200*
025300     OPEN INPUT TUTOR-FILE.
025400     READ TUTOR-FILE NEXT RECORD
025500         AT END MOVE "Y" TO W-END-OF-TUTOR-LOAD.
025600     PERFORM LOAD-ONE-TUTOR UNTIL END-OF-TUTOR-LOAD.
025700     CLOSE TUTOR-FILE.
025800*
025900     OPEN INPUT BOOKING-FILE.
026000     OPEN INPUT SESSION-FILE.
026100     OPEN OUTPUT PRINTER-FILE.
026200*
026300     MOVE ZERO TO PAGE-NUMBER.
026400     MOVE ZERO TO WS-PROCESSED-CTR WS-FAILED-CTR.
026500     MOVE ZERO TO WS-GRAND-GROSS-AMOUNT WS-GRAND-NET-AMOUNT.
026600     MOVE RCTL-RUN-YEAR-MONTH TO H1-YEAR-MONTH.
026700*-----------------------------------------------------------*
026800 LOAD-ONE-TUTOR.
026900*
027000     ADD 1 TO WS-TUTOR-TAB-COUNT.
027100     MOVE TUTOR-ID
027200         TO WS-TUTOR-TAB-ID(WS-TUTOR-TAB-COUNT).
027300     MOVE TUTOR-NAME
027400         TO WS-TUTOR-TAB-NAME(WS-TUTOR-TAB-COUNT).
027500     MOVE TUTOR-HOURLY-RATE
027600         TO WS-TUTOR-TAB-RATE(WS-TUTOR-TAB-COUNT).
027700     MOVE ZERO TO WS-TUTOR-TAB-SESS-CTR(WS-TUTOR-TAB-COUNT).
027800*
027900     READ TUTOR-FILE NEXT RECORD
028000         AT END MOVE "Y" TO W-END-OF-TUTOR-LOAD.
028100*-----------------------------------------------------------*
028200 VALIDATE-RUN-YEAR-MONTH.
028300*
028400     MOVE RCTL-RUN-YEAR-MONTH TO GDTV-YEAR-MONTH.
028500     PERFORM VALIDATE-YEAR-MONTH.
028600     IF NOT GDTV-VALID-INPUT
028700        DISPLAY "*** INVALID RUN YEAR-MONTH ON RUN-CONTROL ***"
028800        PERFORM ABEND-THIS-RUN.
028900*-----------------------------------------------------------*
029000 LOAD-SETTLEMENT-TABLE.
029100*
029200     OPEN INPUT SETTLEMENT-FILE.
029300     READ SETTLEMENT-FILE NEXT RECORD
029400         AT END MOVE "Y" TO W-END-OF-SETTLEMENT-LOAD.
029500     PERFORM LOAD-ONE-SETTLEMENT UNTIL END-OF-SETTLEMENT-LOAD.
029600     CLOSE SETTLEMENT-FILE.
029700 LOAD-SETTLEMENT-TABLE-EXIT.
029800     EXIT.
029900*-----------------------------------------------------------*
030000 LOAD-ONE-SETTLEMENT.
030100*
030200     ADD 1 TO WS-STLMT-TAB-COUNT.
030300     MOVE STLMT-TUTOR-ID
030400         TO WS-STLMT-TAB-TUTOR-ID(WS-STLMT-TAB-COUNT).
030500     MOVE STLMT-YEAR-MONTH
030600         TO WS-STLMT-TAB-YR-MO(WS-STLMT-TAB-COUNT).
030700*
030800     READ SETTLEMENT-FILE NEXT RECORD
030900         AT END MOVE "Y" TO W-END-OF-SETTLEMENT-LOAD.
031000*-----------------------------------------------------------*
031100 ACCUMULATE-TUTOR-SESSIONS.
031200*
031300     PERFORM READ-NEXT-BOOKING.
031400     READ SESSION-FILE NEXT RECORD
031500         AT END MOVE "Y" TO W-END-OF-SESSION.
031600     PERFORM PROCESS-ONE-SESSION UNTIL END-OF-SESSION.
031700 ACCUMULATE-TUTOR-SESSIONS-EXIT.
031800     EXIT.
031900*-----------------------------------------------------------*
032000 PROCESS-ONE-SESSION.
032100*
032200     IF SESSION-COMPLETE
032300        MOVE SESSION-DATE TO WS-SESSION-YR-MO-AREA
032400        IF WS-SESSION-YR-MO EQUAL RCTL-RUN-YEAR-MONTH
032500           PERFORM POSITION-BOOKING-FOR-SESSION
032600           IF BOOKING-MATCHES
032700              IF BOOKING-APPROVED OR BOOKING-IN-PROGRESS
032800                 OR BOOKING-COMPLETED
032900                 PERFORM CREDIT-TUTOR-SESSION-COUNT.
033000*
033100     READ SESSION-FILE NEXT RECORD
033200         AT END MOVE "Y" TO W-END-OF-SESSION.
033300*-----------------------------------------------------------*
033400 POSITION-BOOKING-FOR-SESSION.
033500*
033600     MOVE "N" TO W-BOOKING-MATCHES.
033700     PERFORM READ-NEXT-BOOKING
033800         UNTIL END-OF-BOOKING
033900            OR BOOKING-ID NOT LESS THAN SESSION-BOOKING-ID.
034000     IF NOT END-OF-BOOKING
034100        IF BOOKING-ID EQUAL SESSION-BOOKING-ID
034200           MOVE "Y" TO W-BOOKING-MATCHES.
034300*-----------------------------------------------------------*
034400 READ-NEXT-BOOKING.
034500*
034600     READ BOOKING-FILE NEXT RECORD
034700         AT END MOVE "Y" TO W-END-OF-BOOKING.
035300*-----------------------------------------------------------*
035400 CREDIT-TUTOR-SESSION-COUNT.
035500*
035600     PERFORM LOOK-FOR-TUTOR-RECORD.
035700     IF FOUND-TUTOR-ENTRY
035800        ADD 1 TO WS-TUTOR-TAB-SESS-CTR(TUT-IDX).
035900*-----------------------------------------------------------*
036000 LOOK-FOR-TUTOR-RECORD.
036100*
036200     SET TUT-IDX TO 1.
036300     SEARCH ALL WS-TUTOR-TAB-ENTRY
036400         AT END
036500             MOVE "N" TO W-FOUND-TUTOR-ENTRY
036600         WHEN WS-TUTOR-TAB-ID(TUT-IDX) EQUAL BOOKING-TUTOR-ID
036700             MOVE "Y" TO W-FOUND-TUTOR-ENTRY.
036800*-----------------------------------------------------------*
036900 SETTLE-ALL-TUTORS.
037000*
037100     OPEN EXTEND SETTLEMENT-FILE.
037200     PERFORM SETTLE-ONE-TUTOR-ENTRY THRU SETTLE-ONE-TUTOR-ENTRY-EXIT
037300         VARYING TUT-IDX FROM 1 BY 1
037400         UNTIL TUT-IDX GREATER THAN WS-TUTOR-TAB-COUNT.
037500     CLOSE SETTLEMENT-FILE.
037600 SETTLE-ALL-TUTORS-EXIT.
037700     EXIT.
037800*-----------------------------------------------------------*
037900 SETTLE-ONE-TUTOR-ENTRY.
038000*
038100     IF WS-TUTOR-TAB-SESS-CTR(TUT-IDX) GREATER THAN ZERO
038200        PERFORM CHECK-DUPLICATE-SETTLEMENT
038300        IF DUPLICATE-SETTLEMENT
038400           PERFORM PRINT-DUPLICATE-ERROR-LINE
038600           ADD 1 TO WS-FAILED-CTR
038700        ELSE
038800           PERFORM COMPUTE-AND-WRITE-SETTLEMENT
038900           ADD 1 TO WS-PROCESSED-CTR.
039000 SETTLE-ONE-TUTOR-ENTRY-EXIT.
039100     EXIT.
039200*-----------------------------------------------------------*
039300 CHECK-DUPLICATE-SETTLEMENT.
039400*
039500     MOVE "N" TO W-DUPLICATE-SETTLEMENT.
039600     PERFORM TEST-SETTLEMENT-TABLE-ENTRY
039700         VARYING STL-IDX FROM 1 BY 1
039800         UNTIL STL-IDX GREATER THAN WS-STLMT-TAB-COUNT
039900            OR DUPLICATE-SETTLEMENT.
040000*-----------------------------------------------------------*
040100 TEST-SETTLEMENT-TABLE-ENTRY.
040200*
040300     IF WS-STLMT-TAB-TUTOR-ID(STL-IDX) EQUAL
040400            WS-TUTOR-TAB-ID(TUT-IDX)
040500        AND WS-STLMT-TAB-YR-MO(STL-IDX) EQUAL
040600            RCTL-RUN-YEAR-MONTH
040700        MOVE "Y" TO W-DUPLICATE-SETTLEMENT.
040750*-----------------------------------------------------------*
040760 PRINT-DUPLICATE-ERROR-LINE.
040770*
040780     IF PAGE-FULL
040790        PERFORM FINALIZE-PAGE
040795        PERFORM PRINT-HEADINGS.
040796*
040797     MOVE WS-TUTOR-TAB-ID(TUT-IDX) TO E-TUTOR-ID.
040798*
040800     WRITE PRINTER-RECORD FROM ERROR-LINE-1.
040801     ADD 1 TO W-PRINTED-LINES.
040850*-----------------------------------------------------------*
040900 COMPUTE-AND-WRITE-SETTLEMENT.
041000*
041100     COMPUTE WS-FEE-GROSS-AMOUNT =
041200         WS-TUTOR-TAB-RATE(TUT-IDX) * WS-TUTOR-TAB-SESS-CTR(TUT-IDX).
041300*
041400     MOVE .0500 TO WS-FEE-RATE.
041500     PERFORM COMPUTE-PAYMENT-FEE.
041600     MOVE WS-FEE-AMOUNT TO WS-PLATFORM-FEE-AMT.
041700*
041800     MOVE .0300 TO WS-FEE-RATE.
041900     PERFORM COMPUTE-PAYMENT-FEE.
042000     MOVE WS-FEE-AMOUNT TO WS-PG-FEE-AMT.
042100*
042200     COMPUTE WS-NET-AMT =
042300         WS-FEE-GROSS-AMOUNT - WS-PLATFORM-FEE-AMT - WS-PG-FEE-AMT.
042400*
042500     ADD 1 TO RCTL-LAST-SETTLEMENT-ID.
042600     MOVE SPACES TO SETTLEMENT-RECORD.
042700     MOVE RCTL-LAST-SETTLEMENT-ID TO STLMT-ID.
042800     MOVE WS-TUTOR-TAB-ID(TUT-IDX)   TO STLMT-TUTOR-ID.
042900     MOVE RCTL-RUN-YEAR-MONTH        TO STLMT-YEAR-MONTH.
043000     MOVE WS-TUTOR-TAB-SESS-CTR(TUT-IDX)
043100                                     TO STLMT-TOTAL-SESSIONS.
043200     MOVE WS-FEE-GROSS-AMOUNT        TO STLMT-TOTAL-AMOUNT.
043300     MOVE WS-PLATFORM-FEE-AMT        TO STLMT-PLATFORM-FEE.
043400     MOVE WS-PG-FEE-AMT              TO STLMT-PG-FEE.
043500     MOVE WS-NET-AMT                 TO STLMT-NET-AMOUNT.
043600     MOVE "N" TO STLMT-IS-PAID.
043700     MOVE ZERO TO STLMT-PAID-DATE.
043800*
043900     WRITE SETTLEMENT-RECORD.
044000*
044100     ADD 1 TO WS-STLMT-TAB-COUNT.
044200     MOVE WS-TUTOR-TAB-ID(TUT-IDX)
044300         TO WS-STLMT-TAB-TUTOR-ID(WS-STLMT-TAB-COUNT).
044400     MOVE RCTL-RUN-YEAR-MONTH
044500         TO WS-STLMT-TAB-YR-MO(WS-STLMT-TAB-COUNT).
044600*
044700     ADD WS-FEE-GROSS-AMOUNT TO WS-GRAND-GROSS-AMOUNT.
044800     ADD WS-NET-AMT TO WS-GRAND-NET-AMOUNT.
044900*
045000     PERFORM PRINT-SETTLEMENT-DETAIL-LINE.
045700*-----------------------------------------------------------*
045800 PRINT-SETTLEMENT-DETAIL-LINE.
045900*
046000     IF PAGE-FULL
046100        PERFORM FINALIZE-PAGE
046150        PERFORM PRINT-HEADINGS.
046160*
046170     MOVE WS-TUTOR-TAB-ID(TUT-IDX)   TO D-TUTOR-ID.
046180     MOVE WS-TUTOR-TAB-SESS-CTR(TUT-IDX) TO D-SESSIONS.
046190     MOVE WS-FEE-GROSS-AMOUNT        TO D-GROSS.
046195     MOVE WS-PLATFORM-FEE-AMT        TO D-PLATFORM-FEE.
046196     MOVE WS-PG-FEE-AMT              TO D-PG-FEE.
046197     MOVE WS-NET-AMT                 TO D-NET.
046198*
046200     WRITE PRINTER-RECORD FROM DETAIL-1.
046400     ADD 1 TO W-PRINTED-LINES.
046600*-----------------------------------------------------------*
046700 PRINT-RUN-TOTALS.
046800*
046900     MOVE WS-PROCESSED-CTR TO T-PROCESSED-CTR.
047000     MOVE WS-FAILED-CTR    TO T-FAILED-CTR.
047100     MOVE WS-GRAND-GROSS-AMOUNT TO T-GRAND-GROSS.
047200     MOVE WS-GRAND-NET-AMOUNT   TO T-GRAND-NET.
047300*
047400     MOVE SPACES TO PRINTER-RECORD.
047500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
047600     WRITE PRINTER-RECORD FROM TRAILER-1.
047700     WRITE PRINTER-RECORD FROM TRAILER-2.
047800     WRITE PRINTER-RECORD FROM TRAILER-3.
047900     WRITE PRINTER-RECORD FROM TRAILER-4.
048000*-----------------------------------------------------------*
048100 CLOSE-SETTLEMENT-RUN.
048200*
048300     CLOSE BOOKING-FILE.
048400     CLOSE SESSION-FILE.
048500     CLOSE PRINTER-FILE.
048600*
048700     OPEN I-O RUN-CONTROL-FILE.
048800     MOVE 1 TO RCTL-KEY.
048900     READ RUN-CONTROL-FILE
049000         INVALID KEY PERFORM ABEND-THIS-RUN.
049100     REWRITE RUN-CONTROL-RECORD
049200         INVALID KEY PERFORM ABEND-THIS-RUN.
049300     CLOSE RUN-CONTROL-FILE.
049400*-----------------------------------------------------------*
049500     COPY "PLVALID.CBL".
049600     COPY "PLFEE.CBL".
049700     COPY "PLPRINT.CBL".
049800     COPY "PLGENERAL.CBL".
