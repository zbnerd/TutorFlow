000100*-----------------------------------------------------------*
000200*  TF001   TUTORFLOW-BATCH-SYSTEM                             *
000300*-----------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. tutorflow-batch-system.
000600 AUTHOR. D SUH.
000700 INSTALLATION. TUTORFLOW DATA PROCESSING.
000800 DATE-WRITTEN. 06/01/94.
000900 DATE-COMPILED.
001000 SECURITY.  THIS PROGRAM IS THE PROPERTY OF TUTORFLOW DATA
001100     PROCESSING.  IT IS NOT TO BE DUPLICATED OR DISCLOSED
001200     WITHOUT WRITTEN PERMISSION.
001300*-----------------------------------------------------------*
001400*  CHANGE LOG
001500*-----------------------------------------------------------*
001600*  06/01/94  DS  ORIGINAL CODING.  ONE DRIVER READS THE
001700*              RUN-CONTROL RECORD AND CALLS WHICHEVER JOB
001800*              STEP THE OPERATOR KEYED UP THROUGH RUN-CONTROL-
001900*              MAINTENANCE.  REQ# TF-100
002000*  09/14/94  RF  ADDED STEP 2, DISBURSEMENT.  REQ# TF-104
002100*  06/07/94  DS  ADDED STEP 4, REFUND ESTIMATE.  REQ# TF-105
002200*  (SIC -- ENTERED OUT OF DATE ORDER, LEFT AS KEYED)
002300*  11/29/94  RF  ADDED STEP 5, BADGE CALCULATION.  REQ# TF-126
002400*  08/11/95  DS  ADDED STEP 3, AUTO-ATTENDANCE.  REQ# TF-115
002500*  08/30/98  DS  Y2K -- THIS PROGRAM HOLDS NO DATES OF ITS OWN,
002600*              NOTHING TO CHECK.  TF-190
002700*  10/14/04  KP  AN UNRECOGNIZED JOB-STEP CODE NOW ABENDS
002800*              INSTEAD OF FALLING THROUGH SILENTLY -- OPS RAN
002900*              AN EMPTY RUN-CONTROL RECORD BY MISTAKE AND THE
003000*              OLD VERSION JUST STOPPED WITH NOTHING PROCESSED
003100*              AND NO ERROR.  REQ# TF-241
003200*  10/14/04  KP  ADDED A SANITY CHECK ON THE MONTH PORTION OF
003300*              THE RUN YEAR-MONTH AND THE DISBURSE MONTH FILTER
003400*              BEFORE CALLING THE STEP -- A BAD MONTH USED TO
003500*              GET PASSED RIGHT ON THROUGH TO THE SUBPROGRAM.
003600*              REQ# TF-241
003700*-----------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     COPY "SLRCTL.CBL".
004700*-----------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000     COPY "FDRCTL.CBL".
005100*-----------------------------------------------------------*
005200 WORKING-STORAGE SECTION.
005300*
005400 01  W-STEP-DESCRIPTION-AREA         PIC X(20) VALUE SPACES.
005500*
005600 77  WS-STEPS-DISPATCHED-CTR         PIC 9(03) COMP VALUE ZERO.
005700*
005800*        10/14/04 KP  LOCAL COPY OF THE RUN YEAR-MONTH, BROKEN
005900*        OUT SO SETTLEMENT DISPATCH CAN SANITY-CHECK THE MONTH
006000*        BEFORE WASTING A CALL ON A BAD PARAMETER.  REQ# TF-241
006100 01  WS-YEAR-MONTH-CHECK-AREA        PIC 9(06) VALUE ZERO.
006200 01  WS-YEAR-MONTH-CHECK-R REDEFINES WS-YEAR-MONTH-CHECK-AREA.
006300     05  WS-YEAR-MONTH-CHECK-CCYY    PIC 9(04).
006400     05  WS-YEAR-MONTH-CHECK-MM      PIC 9(02).
006500*
006600*        10/14/04 KP  SAME IDEA FOR THE DISBURSE MONTH FILTER --
006700*        ZERO MEANS "NO FILTER", A NONZERO VALUE MUST BE A REAL
006800*        MONTH.  REQ# TF-241
006900 01  WS-DISB-FILTER-CHECK-AREA       PIC 9(06) VALUE ZERO.
007000 01  WS-DISB-FILTER-CHECK-R REDEFINES WS-DISB-FILTER-CHECK-AREA.
007100     05  WS-DISB-FILTER-CHECK-CCYY   PIC 9(04).
007200     05  WS-DISB-FILTER-CHECK-MM     PIC 9(02).
007300*
007400 01  W-PARAMETER-INVALID             PIC X(01) VALUE "N".
007500     88  PARAMETER-INVALID           VALUE "Y".
007600*-----------------------------------------------------------*
007700 PROCEDURE DIVISION.
007800*
007900     PERFORM INITIALIZE-DRIVER-RUN.
008000     PERFORM DISPATCH-JOB-STEP.
008100     PERFORM CLOSE-DRIVER-RUN.
008200*
008300     STOP RUN.
008400*-----------------------------------------------------------*
008500 INITIALIZE-DRIVER-RUN.
008600*
008700     OPEN INPUT RUN-CONTROL-FILE.
008800     MOVE 1 TO RCTL-KEY.
008900     READ RUN-CONTROL-FILE
009000         INVALID KEY
009100             DISPLAY "*** RUN-CONTROL RECORD NOT FOUND ***"
009200             PERFORM ABEND-THIS-RUN.
009300     CLOSE RUN-CONTROL-FILE.
009400*-----------------------------------------------------------*
009500 DISPATCH-JOB-STEP.
009600*
009700     IF STEP-SETTLEMENT
009800        MOVE RCTL-RUN-YEAR-MONTH TO WS-YEAR-MONTH-CHECK-AREA
009900        PERFORM VALIDATE-RUN-YEAR-MONTH
010000        IF PARAMETER-INVALID
010100           DISPLAY "*** RUN-CONTROL MONTH IS INVALID FOR "
010200                   "SETTLEMENT STEP ***"
010300           PERFORM ABEND-THIS-RUN
010400        ELSE
010500           MOVE "SETTLEMENT-MONTHLY-RUN" TO W-STEP-DESCRIPTION-AREA
010600           DISPLAY "TUTORFLOW DRIVER -- CALLING "
010700                   W-STEP-DESCRIPTION-AREA
010800           ADD 1 TO WS-STEPS-DISPATCHED-CTR
010900           CALL "settlement-monthly-run"
011000     ELSE
011100        IF STEP-DISBURSEMENT
011200           MOVE RCTL-DISBURSE-MONTH-FILTER TO
011300                WS-DISB-FILTER-CHECK-AREA
011400           PERFORM VALIDATE-DISBURSE-MONTH-FILTER
011500           IF PARAMETER-INVALID
011600              DISPLAY "*** RUN-CONTROL DISBURSE MONTH FILTER IS "
011700                      "INVALID ***"
011800              PERFORM ABEND-THIS-RUN
011900           ELSE
012000              MOVE "DISBURSEMENT-RUN" TO W-STEP-DESCRIPTION-AREA
012100              DISPLAY "TUTORFLOW DRIVER -- CALLING "
012200                      W-STEP-DESCRIPTION-AREA
012300              ADD 1 TO WS-STEPS-DISPATCHED-CTR
012400              CALL "disbursement-run"
012500        ELSE
012600           IF STEP-AUTO-ATTENDANCE
012700              MOVE "AUTO-ATTENDANCE-RUN" TO W-STEP-DESCRIPTION-AREA
012800              DISPLAY "TUTORFLOW DRIVER -- CALLING "
012900                      W-STEP-DESCRIPTION-AREA
013000              ADD 1 TO WS-STEPS-DISPATCHED-CTR
013100              CALL "auto-attendance-run"
013200           ELSE
013300              IF STEP-REFUND-ESTIMATE
013400                 MOVE "REFUND-ESTIMATE-RUN" TO
013500                      W-STEP-DESCRIPTION-AREA
013600                 DISPLAY "TUTORFLOW DRIVER -- CALLING "
013700                         W-STEP-DESCRIPTION-AREA
013800                 ADD 1 TO WS-STEPS-DISPATCHED-CTR
013900                 CALL "refund-estimate-run"
014000              ELSE
014100                 IF STEP-BADGE-CALC
014200                    MOVE "BADGE-CALCULATION-RUN" TO
014300                         W-STEP-DESCRIPTION-AREA
014400                    DISPLAY "TUTORFLOW DRIVER -- CALLING "
014500                            W-STEP-DESCRIPTION-AREA
014600                    ADD 1 TO WS-STEPS-DISPATCHED-CTR
014700                    CALL "badge-calculation-run"
014800                 ELSE
014900                    DISPLAY "*** UNRECOGNIZED JOB-STEP CODE ON "
015000                            "RUN-CONTROL ***"
015100                    PERFORM ABEND-THIS-RUN.
015200*-----------------------------------------------------------*
015300 VALIDATE-RUN-YEAR-MONTH.
015400*
015500     MOVE "N" TO W-PARAMETER-INVALID.
015600     IF WS-YEAR-MONTH-CHECK-MM < 1 OR
015700        WS-YEAR-MONTH-CHECK-MM > 12
015800        MOVE "Y" TO W-PARAMETER-INVALID.
015900*-----------------------------------------------------------*
016000 VALIDATE-DISBURSE-MONTH-FILTER.
016100*
016200     MOVE "N" TO W-PARAMETER-INVALID.
016300     IF WS-DISB-FILTER-CHECK-AREA NOT = ZERO
016400        IF WS-DISB-FILTER-CHECK-MM < 1 OR
016500           WS-DISB-FILTER-CHECK-MM > 12
016600           MOVE "Y" TO W-PARAMETER-INVALID.
016700*-----------------------------------------------------------*
016800 CLOSE-DRIVER-RUN.
016900*
017000     DISPLAY "TUTORFLOW DRIVER -- " W-STEP-DESCRIPTION-AREA
017100             " COMPLETE".
017200     DISPLAY "TUTORFLOW DRIVER -- STEPS DISPATCHED THIS RUN: "
017300             WS-STEPS-DISPATCHED-CTR.
017400*-----------------------------------------------------------*
017500     COPY "PLGENERAL.CBL".
