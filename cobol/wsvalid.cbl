000100
000200* wsvalid.cbl
000300
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLVALID.CBL
000600
000700*-------------------------------------------------------------------------
000800*    Variables that will be received from main-program:
000900
001000*       GDTV-YEAR-MONTH        ---  YYYYMM value to be range-checked
001100*       GDTV-RATING            ---  1-digit rating value to be range-checked
001200*       GDTV-DAY-OF-WEEK       ---  0-6 day-of-week value to be range-checked
001300*       GDTV-TIME-HHMM         ---  HHMM value to be range-checked
001400*       GDTV-SLOT-1-START/END  ---  first time slot, for the overlap test
001500*       GDTV-SLOT-2-START/END  ---  second time slot, for the overlap test
001600
001700*-------------------------------------------------------------------------
001800*    Variables that will be returned to main-program:
001900
002000*        W-GDTV-VALID-INPUT    ---  "Y" or "N"
002100*        W-GDTV-SLOTS-OVERLAP  ---  "Y" or "N"
002200*-------------------------------------------------------------------------
002300*    94-99  DS  chg to ADD rating/time/day-of-week checks for the
002400*                TutorFlow conversion; renamed from "date-only" wsdate
002500*                copy to wsvalid.  req# TF-118
002600*-------------------------------------------------------------------------
002700
002800     01  GDTV-YEAR-MONTH                PIC 9(6).
002900     01  FILLER REDEFINES GDTV-YEAR-MONTH.
003000         05  GDTV-YM-CCYY               PIC 9(4).
003100         05  GDTV-YM-MM                 PIC 99.
003200            88  GDTV-MONTH-VALID        VALUE 1 THROUGH 12.
003300
003400     01  GDTV-RATING                   PIC 9(1).
003500        88  GDTV-RATING-VALID           VALUE 1 THROUGH 5.
003600
003700     01  GDTV-DAY-OF-WEEK               PIC 9(1).
003800        88  GDTV-DAY-OF-WEEK-VALID      VALUE 0 THROUGH 6.
003900
004000     01  GDTV-TIME-HHMM                PIC 9(4).
004100     01  FILLER REDEFINES GDTV-TIME-HHMM.
004200         05  GDTV-TIME-HH               PIC 99.
004300            88  GDTV-HOUR-VALID         VALUE 0 THROUGH 23.
004400         05  GDTV-TIME-MM               PIC 99.
004500            88  GDTV-MINUTE-VALID       VALUE 0 THROUGH 59.
004600
004700     01  GDTV-SLOT-1-START-DATE        PIC 9(8).
004800     01  GDTV-SLOT-1-START-TIME        PIC 9(4).
004900     01  GDTV-SLOT-1-END-TIME          PIC 9(4).
005000     01  GDTV-SLOT-2-START-DATE        PIC 9(8).
005100     01  GDTV-SLOT-2-START-TIME        PIC 9(4).
005200     01  GDTV-SLOT-2-END-TIME          PIC 9(4).
005300
005400     01  W-GDTV-VALID-INPUT             PIC X.
005500        88  GDTV-VALID-INPUT            VALUE "Y".
005600
005700     01  W-GDTV-SLOTS-OVERLAP           PIC X.
005800        88  GDTV-SLOTS-OVERLAP          VALUE "Y".
005900
006000     77  GDTV-DUMMY                     PIC X.
006100     77  GDTV-DATE-TEMP-FOR-CALC        PIC 9(12).
